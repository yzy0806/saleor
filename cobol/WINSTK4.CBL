000100      ****************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF THE WAREHOUSE SYSTEMS GROUP
000300      * ALL RIGHTS RESERVED
000400      ****************************************************************
000500      * PROGRAM:  WINSTK4
000600      *
000700      * AUTHOR :  R. W. BRANNIGAN
000800      *
000900      * PRODUCT-IN-STOCK CHECK - ANSWERS A SIMPLE YES/NO FOR A WHOLE
001000      * PRODUCT: IS THERE AT LEAST ONE UNIT OF AT LEAST ONE VARIANT
001100      * OF THIS PRODUCT SITTING IN AT LEAST ONE WAREHOUSE IN THE
001200      * CALLER'S COUNTRY.  CALLED BY WSTKCTL ONCE PER DISTINCT PRODUCT
001300      * KEY SEEN ON THE DEMAND FILE, TRACED TO SYSOUT ONLY - THIS
001400      * CHECK HAS NO COLUMN OF ITS OWN ON THE PRINTED REPORT.
001500      *
001600      * NOTE WELL - THE TEST IS PER STOCK ROW, FLOORED AT ZERO, NOT
001700      * A NET-OF-ALLOCATION-AND-RESERVATION VARIANT TOTAL.  ONE GOOD
001800      * ROW ANYWHERE IN THE COUNTRY IS ENOUGH TO CALL THE PRODUCT IN
001900      * STOCK, EVEN IF EVERY OTHER ROW FOR THE SAME PRODUCT IS IN
002000      * BACK ORDER.
002100      *
002200      * CHANGE LOG
002300      *   1994-01-10  RWB  WH-1221  ORIGINAL VERSION
002400      *   1998-11-30  RWB  WH-1288  Y2K REVIEW - NO DATE FIELDS IN
002500      *                             THIS PROGRAM, NO CHANGE REQUIRED
002600      *   2001-09-04  DPS  WH-1415  ADDED LK-COUNTRY TO THE CALL
002700      *                             PARAMETERS - THIS CHECK WAS
002800      *                             MATCHING STOCK ROWS FOR ANY
002900      *                             COUNTRY, NOT JUST THE CALLER'S,
003000      *                             SO A PRODUCT COULD SHOW IN STOCK
003100      *                             ON A DOMESTIC RUN OFF OVERSEAS
003200      *                             WAREHOUSE QUANTITY ALONE
003300      ****************************************************************
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.  WINSTK4.
003600       AUTHOR.  R. W. BRANNIGAN.
003700       INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
003800       DATE-WRITTEN.  01/10/94.
003900       DATE-COMPILED.  01/10/94.
004000       SECURITY.  NON-CONFIDENTIAL.
004100
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-370.
004500       OBJECT-COMPUTER.  IBM-370.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800
004900       DATA DIVISION.
005000       WORKING-STORAGE SECTION.
005100      ****************************************************************
005200      *    LOCAL WORK AREA
005300      ****************************************************************
005400       01  WS-INSTK4-WORK.
005500           05  WS-PRODUCT-FOUND-SW         PIC X(01) VALUE 'N'.
005600               88  WS-PRODUCT-WAS-FOUND        VALUE 'Y'.
005700           05  WS-ONE-STOCK-NET           PIC S9(07) COMP-3 VALUE 0.
005800           05  FILLER                      PIC X(20).
005900
006000       LINKAGE SECTION.
006100      ****************************************************************
006200      *    CALL PARAMETERS - SET BY WSTKCTL, RETURNED TO WSTKCTL
006300      ****************************************************************
006400       01  LK-INSTK4-PARMS.
006500           05  LK-PRODUCT-ID               PIC 9(06).
006600           05  LK-COUNTRY                  PIC X(02).
006700           05  LK-IN-STOCK-FLAG            PIC X(01).
006800               88  LK-PRODUCT-IN-STOCK         VALUE 'Y'.
006900               88  LK-PRODUCT-NOT-IN-STOCK     VALUE 'N'.
007000           05  FILLER                      PIC X(10).
007100
007200      *    SHARED VARIANT / STOCK TABLES BUILT BY WSTKCTL
007300           COPY WSTKTBL.
007400
007500       PROCEDURE DIVISION USING LK-INSTK4-PARMS, WK-VARIANT-TABLE,
007600               WK-STOCK-TABLE.
007700
007800       0000-CHECK-PRODUCT-STOCK.
007900           MOVE 'N' TO WS-PRODUCT-FOUND-SW.
008000           MOVE 'N' TO LK-IN-STOCK-FLAG.
008100
008200           PERFORM 0100-SCAN-VARIANT-TABLE
008300               VARYING WK-VAR-IDX FROM 1 BY 1
008400               UNTIL WK-VAR-IDX > WK-VAR-COUNT
008500                  OR LK-PRODUCT-IN-STOCK.
008600
008700       0000-EXIT.
008800           GOBACK.
008900
009000      ****************************************************************
009100      *    0100-SCAN-VARIANT-TABLE - FOR EACH VARIANT OF THE GIVEN
009200      *    PRODUCT, WALK THAT VARIANT'S STOCK ROWS LOOKING FOR ONE
009300      *    WITH A POSITIVE FLOORED QUANTITY
009400      ****************************************************************
009500       0100-SCAN-VARIANT-TABLE.
009600           IF WK-VAR-PRODUCT-ID (WK-VAR-IDX) = LK-PRODUCT-ID
009700               PERFORM 0150-SCAN-VARIANT-STOCK
009800                   VARYING WK-STK-IDX FROM 1 BY 1
009900                   UNTIL WK-STK-IDX > WK-STK-COUNT
010000                      OR LK-PRODUCT-IN-STOCK
010100           END-IF.
010200
010300       0150-SCAN-VARIANT-STOCK.
010400           IF WK-STK-VARIANT-ID (WK-STK-IDX) =
010500                   WK-VAR-ID (WK-VAR-IDX)
010600               AND WK-STK-COUNTRY (WK-STK-IDX) = LK-COUNTRY
010700               COMPUTE WS-ONE-STOCK-NET =
010800                   WK-STK-ON-HAND (WK-STK-IDX)
010900                   - WK-STK-ALLOCATED (WK-STK-IDX)
011000                   - WK-STK-RESERVED (WK-STK-IDX)
011100               IF WS-ONE-STOCK-NET > 0
011200                   MOVE 'Y' TO LK-IN-STOCK-FLAG
011300               END-IF
011400           END-IF.
