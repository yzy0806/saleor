000100*****************************************************************
000200*  ALCMSTR  -  ORDER-LINE ALLOCATION RECORD LAYOUT
000300*  EACH RECORD SAYS HOW MANY UNITS OF A STOCK RECORD HAVE
000400*  ALREADY BEEN COMMITTED TO A PLACED ORDER LINE.  ALLOCATED
000500*  UNITS ARE SUBTRACTED FROM ON-HAND BEFORE ANYTHING IS CALLED
000600*  "AVAILABLE" FOR SALE.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1993-11-08  RWB  WH-1190  ORIGINAL LAYOUT FOR STOCK CONTROL
001000*                              REWRITE
001100*****************************************************************
001200 01  ALLOC-REC.
001300     05  ALC-ID                      PIC 9(06).
001400     05  ALC-STOCK-ID                PIC 9(06).
001500     05  ALC-ORDER-LINE-ID           PIC 9(06).
001600     05  ALC-QTY-ALLOCATED           PIC S9(07).
