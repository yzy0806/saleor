000100*****************************************************************
000200*  RSVMSTR  -  CHECKOUT-LINE RESERVATION RECORD LAYOUT
000300*  SAME LAYOUT SERVES BOTH THE INBOUND PRIOR-RESERVATION FILE
000400*  AND THE OUTBOUND NEW-RESERVATION FILE - THE 01-NAME IS
000500*  SUPPLIED BY THE CALLING FD VIA COPY ... REPLACING, THE SAME
000600*  WAY SAM1 SHARES CUSTCOPY BETWEEN CUSTOMER-FILE AND
000700*  CUSTOMER-FILE-OUT.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*    1993-11-08  RWB  WH-1190  ORIGINAL LAYOUT FOR STOCK CONTROL
001100*                              REWRITE
001200*    1994-02-07  RWB  WH-1233  RSV-RESERVED-UNTIL WIDENED TO A
001300*                              FULL YYYYMMDDHHMMSS TIMESTAMP
001400*****************************************************************
001500 01  RESV-REC.
001600     05  RSV-ID                      PIC 9(06).
001700     05  RSV-STOCK-ID                PIC 9(06).
001800     05  RSV-CHECKOUT-LINE-ID        PIC 9(06).
001900     05  RSV-QTY-RESERVED            PIC S9(07).
002000*--------------------------------------------------------------
002100*    EXPIRY STAMP - A RESERVATION IS ACTIVE ONLY WHILE THIS IS
002200*    LATER THAN THE CURRENT RUN TIMESTAMP (WK-RUN-TIMESTAMP)
002300*--------------------------------------------------------------
002400     05  RSV-RESERVED-UNTIL          PIC 9(14).
