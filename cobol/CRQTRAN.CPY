000100*****************************************************************
000200*  CRQTRAN  -  CATALOG GROUPING REQUEST RECORD LAYOUT
000300*  ONE RECORD PER PARENT PRODUCT THE CALLER WANTS GROUPED FOR A
000400*  GIVEN SALES CHANNEL.  DRIVES THE CATALOG-GROUPING EXTRACT
000500*  STEP AGAINST THE LISTING FILE.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    1994-01-10  RWB  WH-1221  ORIGINAL LAYOUT FOR CATALOG
000900*                              GROUPING EXTRACT
001000*****************************************************************
001100 01  CATREQ-REC.
001200     05  CRQ-PARENT-ID               PIC 9(06).
001300     05  CRQ-CHANNEL                 PIC X(10).
