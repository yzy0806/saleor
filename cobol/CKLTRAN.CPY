000100*****************************************************************
000200*  CKLTRAN  -  CHECKOUT LINE TRANSACTION RECORD LAYOUT
000300*  ONE RECORD PER LINE OF AN IN-PROGRESS CHECKOUT.  DRIVES THE
000400*  RESERVATION ENGINE - EACH LINE ASKS FOR A QUANTITY OF A
000500*  VARIANT TO BE HELD AGAINST STOCK IN A GIVEN COUNTRY.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    1993-11-29  RWB  WH-1201  ORIGINAL LAYOUT FOR RESERVATION
000900*                              ENGINE
001000*    1994-02-07  RWB  WH-1233  ADDED CKL-COUNTRY - RESERVATIONS
001100*                              NOW COUNTRY-SCOPED LIKE STOCK CHECK
001200*****************************************************************
001300 01  CKLINE-REC.
001400     05  CKL-LINE-ID                 PIC 9(06).
001500     05  CKL-CHECKOUT-ID             PIC 9(06).
001600     05  CKL-VARIANT-ID              PIC 9(06).
001700     05  CKL-QUANTITY                PIC S9(07).
001800     05  CKL-COUNTRY                 PIC X(02).
