000100*****************************************************************
000200*  STKMSTR  -  PER-WAREHOUSE STOCK MASTER RECORD LAYOUT
000300*  ONE ENTRY PER (VARIANT, WAREHOUSE) COMBINATION.  FILE IS
000400*  SORTED ASCENDING BY STK-VARIANT-ID, THEN STK-ID, SO THAT THE
000500*  RESERVATION ENGINE CAN WALK A VARIANT'S STOCKS IN KEY ORDER
000600*  WITHOUT A SEPARATE SORT STEP.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1993-11-08  RWB  WH-1190  ORIGINAL LAYOUT FOR STOCK CONTROL
001000*                              REWRITE
001100*    1993-12-20  RWB  WH-1206  CONFIRMED STK-QUANTITY CAN GO
001200*                              NEGATIVE IN A BACK-ORDER SITUATION
001300*****************************************************************
001400 01  STOCK-REC.
001500     05  STK-ID                      PIC 9(06).
001600     05  STK-VARIANT-ID              PIC 9(06).
001700     05  STK-WAREHOUSE-ID            PIC 9(04).
001800*--------------------------------------------------------------
001900*    ISO COUNTRY THE OWNING WAREHOUSE SHIPS TO - THE NIGHTLY
002000*    RUN IS FILTERED TO ONE COUNTRY AT A TIME (SEE WK-RUN-
002100*    COUNTRY IN WSTKTBL)
002200*--------------------------------------------------------------
002300     05  STK-COUNTRY                 PIC X(02).
002400     05  STK-QUANTITY                PIC S9(07).
