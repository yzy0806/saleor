000100*****************************************************************
000200*  WSTKRPT  -  STOCK-CONTROL RUN REPORT PRINT-LINE LAYOUTS
000300*  132-COLUMN LINE PRINTER OUTPUT.  ONE GROUP OF LINES PER
000400*  SECTION OF THE REPORT: DEMAND VALIDATION, RESERVATION ENGINE,
000500*  AND CATALOG GROUPING EXTRACT, FOLLOWED BY THE OVERALL RUN-
000600*  STATUS TRAILER LINE.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1993-11-08  RWB  WH-1190  ORIGINAL REPORT FOR STOCK CONTROL
001000*                              REWRITE
001100*    1993-11-15  RWB  WH-1197  ADDED DEMAND VALIDATION SECTION
001200*    1993-11-29  RWB  WH-1201  ADDED RESERVATION ENGINE SECTION
001300*                              AND RUN-STATUS TRAILER
001400*    1994-01-10  RWB  WH-1221  ADDED CATALOG EXTRACT SECTION
001500*****************************************************************
001600*--------------------------------------------------------------
001700*    PAGE HEADER - PRINTED AT TOP OF EVERY PAGE BY 0650-WRITE-
001800*    PAGE-HEADER
001900*--------------------------------------------------------------
002000 01  WR-HEADER-LINE.
002100     05  WR-HDR-TITLE                PIC X(40) VALUE
002200         'STOCK AVAILABILITY AND RESERVATION RUN'.
002300     05  FILLER                      PIC X(05) VALUE SPACES.
002400     05  WR-HDR-DATE-LIT             PIC X(06) VALUE 'DATE: '.
002500     05  WR-HDR-RUN-DATE             PIC X(10).
002600     05  FILLER                      PIC X(03) VALUE SPACES.
002700     05  WR-HDR-TIME-LIT             PIC X(06) VALUE 'TIME: '.
002800     05  WR-HDR-RUN-TIME             PIC X(08).
002900     05  FILLER                      PIC X(03) VALUE SPACES.
003000     05  WR-HDR-CTRY-LIT             PIC X(09) VALUE 'COUNTRY: '.
003100     05  WR-HDR-RUN-COUNTRY          PIC X(02).
003200     05  FILLER                      PIC X(40) VALUE SPACES.
003300*--------------------------------------------------------------
003400*    SECTION 1 - DEMAND VALIDATION (U3 BULK STOCK CHECK)
003500*--------------------------------------------------------------
003600 01  WR-SEC1-HDR-LINE.
003700     05  WR-S1H-LIT                  PIC X(50) VALUE
003800         'SECTION 1 - DEMAND VALIDATION'.
003900     05  FILLER                      PIC X(82) VALUE SPACES.
004000 01  WR-SEC1-CHDR-LINE.
004100     05  FILLER                      PIC X(10) VALUE 'VARIANT'.
004200     05  FILLER                      PIC X(12) VALUE 'REQUESTED'.
004300     05  FILLER                      PIC X(12) VALUE 'AVAILABLE'.
004400     05  FILLER                      PIC X(10) VALUE 'STATUS'.
004500     05  FILLER                      PIC X(88) VALUE SPACES.
004600 01  WR-SEC1-DTL-LINE.
004700     05  WR-S1-VARIANT-ID            PIC ZZZZZ9.
004800     05  FILLER                      PIC X(04) VALUE SPACES.
004900     05  WR-S1-REQ-QTY               PIC -(6)9.
005000     05  FILLER                      PIC X(03) VALUE SPACES.
005100     05  WR-S1-AVAIL-QTY             PIC -(6)9.
005200     05  FILLER                      PIC X(03) VALUE SPACES.
005300     05  WR-S1-STATUS                PIC X(08).
005400         88  WR-S1-STAT-OK               VALUE 'OK'.
005500         88  WR-S1-STAT-INSUF            VALUE 'INSUF'.
005600         88  WR-S1-STAT-NOSTOCK          VALUE 'NOSTOCK'.
005700     05  FILLER                      PIC X(94) VALUE SPACES.
005800 01  WR-SEC1-TOT-LINE.
005900     05  FILLER                      PIC X(12) VALUE 'SECTION 1 - '.
006000     05  FILLER                      PIC X(07) VALUE 'READ '.
006100     05  WR-S1T-READ                 PIC ZZZ,ZZ9.
006200     05  FILLER                      PIC X(12) VALUE '  ACCEPTED '.
006300     05  WR-S1T-ACCEPTED             PIC ZZZ,ZZ9.
006400     05  FILLER                      PIC X(12) VALUE '  REJECTED '.
006500     05  WR-S1T-REJECTED             PIC ZZZ,ZZ9.
006600     05  FILLER                      PIC X(68) VALUE SPACES.
006700*--------------------------------------------------------------
006800*    SECTION 2 - RESERVATION ENGINE (U5)
006900*--------------------------------------------------------------
007000 01  WR-SEC2-HDR-LINE.
007100     05  WR-S2H-LIT                  PIC X(50) VALUE
007200         'SECTION 2 - RESERVATIONS'.
007300     05  FILLER                      PIC X(82) VALUE SPACES.
007400 01  WR-SEC2-CHDR-LINE.
007500     05  FILLER                      PIC X(10) VALUE 'LINE-ID'.
007600     05  FILLER                      PIC X(10) VALUE 'VARIANT'.
007700     05  FILLER                      PIC X(12) VALUE 'REQUESTED'.
007800     05  FILLER                      PIC X(12) VALUE 'RESERVED'.
007900     05  FILLER                      PIC X(10) VALUE 'STATUS'.
008000     05  FILLER                      PIC X(78) VALUE SPACES.
008100 01  WR-SEC2-DTL-LINE.
008200     05  WR-S2-LINE-ID               PIC ZZZZZ9.
008300     05  FILLER                      PIC X(04) VALUE SPACES.
008400     05  WR-S2-VARIANT-ID            PIC ZZZZZ9.
008500     05  FILLER                      PIC X(04) VALUE SPACES.
008600     05  WR-S2-REQ-QTY               PIC -(6)9.
008700     05  FILLER                      PIC X(03) VALUE SPACES.
008800     05  WR-S2-RSV-QTY               PIC -(6)9.
008900     05  FILLER                      PIC X(03) VALUE SPACES.
009000     05  WR-S2-STATUS                PIC X(08).
009100         88  WR-S2-STAT-RESERVED         VALUE 'RESERVED'.
009200         88  WR-S2-STAT-SKIPPED          VALUE 'SKIPPED'.
009300         88  WR-S2-STAT-REJECTED         VALUE 'REJECTED'.
009400     05  FILLER                      PIC X(84) VALUE SPACES.
009500 01  WR-SEC2-TOT-LINE1.
009600     05  FILLER                      PIC X(12) VALUE 'SECTION 2 - '.
009700     05  FILLER                      PIC X(07) VALUE 'READ '.
009800     05  WR-S2T-READ                 PIC ZZZ,ZZ9.
009900     05  FILLER                      PIC X(10) VALUE '  SKIPPED '.
010000     05  WR-S2T-SKIPPED              PIC ZZZ,ZZ9.
010100     05  FILLER                      PIC X(12) VALUE '  RESERVED '.
010200     05  WR-S2T-RESERVED             PIC ZZZ,ZZ9.
010300     05  FILLER                      PIC X(12) VALUE '  REJECTED '.
010400     05  WR-S2T-REJECTED             PIC ZZZ,ZZ9.
010500     05  FILLER                      PIC X(51) VALUE SPACES.
010600 01  WR-SEC2-TOT-LINE2.
010700     05  FILLER                      PIC X(12) VALUE 'SECTION 2 - '.
010800     05  FILLER                      PIC X(16) VALUE 'RESV RECS WRTN '.
010900     05  WR-S2T-RECS-WRITTEN         PIC ZZZ,ZZ9.
011000     05  FILLER                      PIC X(16) VALUE '  UNITS RSVD '.
011100     05  WR-S2T-UNITS-RESERVED       PIC ZZZ,ZZ9.
011200     05  FILLER                      PIC X(74) VALUE SPACES.
011300*--------------------------------------------------------------
011400*    SECTION 3 - CATALOG GROUPING EXTRACT (U6)
011500*--------------------------------------------------------------
011600 01  WR-SEC3-HDR-LINE.
011700     05  WR-S3H-LIT                  PIC X(50) VALUE
011800         'SECTION 3 - CATALOG GROUPING EXTRACT'.
011900     05  FILLER                      PIC X(82) VALUE SPACES.
012000 01  WR-SEC3-CHDR-LINE.
012100     05  FILLER                      PIC X(10) VALUE 'PARENT-ID'.
012200     05  FILLER                      PIC X(12) VALUE 'CHANNEL'.
012300     05  FILLER                      PIC X(12) VALUE 'MATCHES'.
012400     05  FILLER                      PIC X(98) VALUE SPACES.
012500 01  WR-SEC3-DTL-LINE.
012600     05  WR-S3-PARENT-ID             PIC ZZZZZ9.
012700     05  FILLER                      PIC X(04) VALUE SPACES.
012800     05  WR-S3-CHANNEL               PIC X(10).
012900     05  FILLER                      PIC X(04) VALUE SPACES.
013000     05  WR-S3-MATCH-COUNT           PIC ZZZ,ZZ9.
013100     05  FILLER                      PIC X(101) VALUE SPACES.
013200 01  WR-SEC3-TOT-LINE.
013300     05  FILLER                      PIC X(12) VALUE 'SECTION 3 - '.
013400     05  FILLER                      PIC X(10) VALUE 'REQUESTS '.
013500     05  WR-S3T-REQUESTS             PIC ZZZ,ZZ9.
013600     05  FILLER                      PIC X(10) VALUE '  MATCHES '.
013700     05  WR-S3T-MATCHES              PIC ZZZ,ZZ9.
013800     05  FILLER                      PIC X(86) VALUE SPACES.
013900*--------------------------------------------------------------
014000*    OVERALL RUN STATUS TRAILER - LAST LINE PRINTED
014100*--------------------------------------------------------------
014200 01  WR-TRAILER-LINE.
014300     05  FILLER                      PIC X(15) VALUE
014400         'RUN STATUS -  '.
014500     05  WR-TRL-STATUS               PIC X(08).
014600         88  WR-TRL-STAT-ACCEPTED        VALUE 'ACCEPTED'.
014700         88  WR-TRL-STAT-REJECTED        VALUE 'REJECTED'.
014800     05  FILLER                      PIC X(109) VALUE SPACES.
