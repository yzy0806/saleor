000100      ****************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF THE WAREHOUSE SYSTEMS GROUP
000300      * ALL RIGHTS RESERVED
000400      ****************************************************************
000500      * PROGRAM:  WSTKCTL
000600      *
000700      * AUTHOR :  R. W. BRANNIGAN
000800      *
000900      * NIGHTLY WAREHOUSE STOCK-CONTROL RUN.  LOADS THE VARIANT AND
001000      * STOCK MASTERS, ROLLS UP ALLOCATED AND ACTIVELY-RESERVED
001100      * QUANTITY PER STOCK RECORD, THEN RUNS THREE INDEPENDENT
001200      * PASSES AGAINST THAT IN-CORE PICTURE OF THE WAREHOUSE:
001300      *
001400      *   SECTION 1 (1000-1300)  BULK DEMAND VALIDATION
001500      *   SECTION 2 (2000-2700)  CHECKOUT-LINE RESERVATION ENGINE
001600      *   SECTION 3 (3000-3150)  CATALOG GROUPING EXTRACT
001700      *
001800      * ONE COMBINED CONTROL REPORT IS PRODUCED WITH ONE OVERALL
001900      * ACCEPTED/REJECTED STATUS LINE AT THE END.  SEE WSTKTBL FOR
002000      * THE SHARED VARIANT/STOCK TABLES THIS PROGRAM BUILDS AND THE
002100      * CALLED SUBPROGRAMS WCHKSTK/WINSTK4 BORROW READ-ONLY.
002200      *
002300      * CHANGE LOG
002400      *   1993-11-08  RWB  WH-1190  ORIGINAL VERSION - REPLACES THE
002500      *                             OLD FORTRAN STOCKCK JOB
002600      *   1993-11-15  RWB  WH-1197  ADDED SECTION 1 BULK DEMAND
002700      *                             VALIDATION AGAINST THE DEMAND
002800      *                             FILE; WIRED IN THE WCHKSTK
002900      *                             SINGLE-LINE TRACE CALL
003000      *   1993-11-29  RWB  WH-1201  ADDED SECTION 2 RESERVATION
003100      *                             ENGINE AND THE RESV-OUT FILE
003200      *   1993-12-20  RWB  WH-1206  STOCK QUANTITY MAY NOW BE
003300      *                             NEGATIVE (BACK ORDER) - NO
003400      *                             LOGIC CHANGE, NOTE ONLY
003500      *   1994-01-10  RWB  WH-1221  ADDED SECTION 3 CATALOG
003600      *                             GROUPING EXTRACT AND THE
003700      *                             WINSTK4 PRODUCT TRACE CALL
003800      *   1994-02-07  RWB  WH-1233  RESERVATIONS NOW COUNTRY-
003900      *                             SCOPED LIKE THE DEMAND CHECK;
004000      *                             RSV-RESERVED-UNTIL WIDENED
004100      *   1994-02-21  RWB  WH-1240  LST-PRICE ON THE LISTING FILE
004200      *                             MOVED TO SIGN TRAILING
004300      *                             SEPARATE - SEE LSTMSTR
004400      *   1998-11-30  RWB  WH-1288  Y2K REVIEW - WK-RUN-TIMESTAMP
004500      *                             AND RSV-RESERVED-UNTIL ARE
004600      *                             ALREADY FULL 4-DIGIT-YEAR
004700      *                             FIELDS, NO CHANGE REQUIRED
004800      *   2001-06-14  DPS  WH-1402  RECOMPILED UNDER NEW LE
004900      *                             RUNTIME, NO SOURCE CHANGE
005000      ****************************************************************
005100       IDENTIFICATION DIVISION.
005200       PROGRAM-ID.  WSTKCTL.
005300       AUTHOR.  R. W. BRANNIGAN.
005400       INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
005500       DATE-WRITTEN.  11/08/93.
005600       DATE-COMPILED.  11/08/93.
005700       SECURITY.  NON-CONFIDENTIAL.
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER.  IBM-370.
006200       OBJECT-COMPUTER.  IBM-370.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM.
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800           SELECT VARIANT-IN  ASSIGN TO VARMSTR
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS  IS WK-VARIANT-STATUS.
007100
007200           SELECT STOCK-IN    ASSIGN TO STKMSTR
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS  IS WK-STOCK-STATUS.
007500
007600           SELECT ALLOC-IN    ASSIGN TO ALCMSTR
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS  IS WK-ALLOC-STATUS.
007900
008000           SELECT RESV-IN     ASSIGN TO RSVMSTRI
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS  IS WK-RESV-IN-STATUS.
008300
008400           SELECT RESV-OUT    ASSIGN TO RSVMSTRO
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS  IS WK-RESV-OUT-STATUS.
008700
008800           SELECT DEMAND-IN   ASSIGN TO DMDTRAN
008900               ORGANIZATION IS LINE SEQUENTIAL
009000               FILE STATUS  IS WK-DEMAND-STATUS.
009100
009200           SELECT CKLINE-IN   ASSIGN TO CKLTRAN
009300               ORGANIZATION IS LINE SEQUENTIAL
009400               FILE STATUS  IS WK-CKLINE-STATUS.
009500
009600           SELECT CATREQ-IN   ASSIGN TO CRQTRAN
009700               ORGANIZATION IS LINE SEQUENTIAL
009800               FILE STATUS  IS WK-CATREQ-STATUS.
009900
010000           SELECT LISTING-IN  ASSIGN TO LSTMSTR
010100               ORGANIZATION IS LINE SEQUENTIAL
010200               FILE STATUS  IS WK-LISTING-STATUS.
010300
010400           SELECT REPORT-OUT  ASSIGN TO STKRPT
010500               ORGANIZATION IS LINE SEQUENTIAL
010600               FILE STATUS  IS WK-REPORT-STATUS.
010700
010800       DATA DIVISION.
010900       FILE SECTION.
011000       FD  VARIANT-IN
011100           RECORDING MODE IS F.
011200       COPY VARMSTR.
011300
011400       FD  STOCK-IN
011500           RECORDING MODE IS F.
011600       COPY STKMSTR.
011700
011800       FD  ALLOC-IN
011900           RECORDING MODE IS F.
012000       COPY ALCMSTR.
012100
012200       FD  RESV-IN
012300           RECORDING MODE IS F.
012400       COPY RSVMSTR REPLACING ==RESV-REC== BY ==RESV-IN-REC==.
012500
012600       FD  RESV-OUT
012700           RECORDING MODE IS F.
012800       COPY RSVMSTR REPLACING ==RESV-REC== BY ==RESV-OUT-REC==.
012900
013000       FD  DEMAND-IN
013100           RECORDING MODE IS F.
013200       COPY DMDTRAN.
013300
013400       FD  CKLINE-IN
013500           RECORDING MODE IS F.
013600       COPY CKLTRAN.
013700
013800       FD  CATREQ-IN
013900           RECORDING MODE IS F.
014000       COPY CRQTRAN.
014100
014200       FD  LISTING-IN
014300           RECORDING MODE IS F.
014400       COPY LSTMSTR.
014500
014600       FD  REPORT-OUT
014700           RECORDING MODE IS F.
014800       01  REPORT-REC                     PIC X(132).
014900
015000       WORKING-STORAGE SECTION.
015100      ****************************************************************
015200      *    FILE STATUS / END-OF-FILE SWITCHES
015300      ****************************************************************
015400       01  WK-FILE-STATUSES.
015500           05  WK-VARIANT-STATUS           PIC XX.
015600           05  WK-STOCK-STATUS             PIC XX.
015700           05  WK-ALLOC-STATUS             PIC XX.
015800           05  WK-RESV-IN-STATUS           PIC XX.
015900           05  WK-RESV-OUT-STATUS          PIC XX.
016000           05  WK-DEMAND-STATUS            PIC XX.
016100           05  WK-CKLINE-STATUS            PIC XX.
016200           05  WK-CATREQ-STATUS            PIC XX.
016300           05  WK-LISTING-STATUS           PIC XX.
016400           05  WK-REPORT-STATUS            PIC XX.
016500           05  FILLER                      PIC X(10).
016600
016700       01  WK-EOF-SWITCHES.
016800           05  WK-VARIANT-EOF-SW           PIC X VALUE 'N'.
016900               88  WK-VARIANT-EOF              VALUE 'Y'.
017000           05  WK-STOCK-EOF-SW             PIC X VALUE 'N'.
017100               88  WK-STOCK-EOF                VALUE 'Y'.
017200           05  WK-ALLOC-EOF-SW             PIC X VALUE 'N'.
017300               88  WK-ALLOC-EOF                VALUE 'Y'.
017400           05  WK-RESV-IN-EOF-SW           PIC X VALUE 'N'.
017500               88  WK-RESV-IN-EOF               VALUE 'Y'.
017600           05  WK-DEMAND-EOF-SW            PIC X VALUE 'N'.
017700               88  WK-DEMAND-EOF                VALUE 'Y'.
017800           05  WK-CKLINE-EOF-SW            PIC X VALUE 'N'.
017900               88  WK-CKLINE-EOF                VALUE 'Y'.
018000           05  WK-CATREQ-EOF-SW            PIC X VALUE 'N'.
018100               88  WK-CATREQ-EOF                VALUE 'Y'.
018200           05  WK-LISTING-EOF-SW           PIC X VALUE 'N'.
018300               88  WK-LISTING-EOF               VALUE 'Y'.
018400           05  FILLER                      PIC X(10).
018500
018600      ****************************************************************
018700      *    SHARED VARIANT / STOCK / TIMESTAMP TABLES - SAME COPY
018800      *    MEMBER WCHKSTK AND WINSTK4 BRING IN THROUGH LINKAGE
018900      ****************************************************************
019000       COPY WSTKTBL.
019100
019200      ****************************************************************
019300      *    EXCLUSION LIST FOR THE U1 AVAILABILITY ROLL-UP - THE
019400      *    NIGHTLY RUN IS NOT CALLED ON BEHALF OF ANY ONE SHOPPER'S
019500      *    CART, SO THE CALLER-SUPPLIED EXCLUSION LIST IS ALWAYS
019600      *    EMPTY HERE; THE TEST ITSELF STAYS IN THE CODE (SEE
019700      *    1185-LINE-IS-EXCLUDED) SO THE RULE IS NOT LOST IF THIS
019800      *    PROGRAM IS EVER DRIVEN FROM A SINGLE-CART CONTEXT
019900      ****************************************************************
020000       01  WK-EXCLUDE-LIST.
020100           05  WK-EXCLUDE-COUNT            PIC S9(05) COMP VALUE 0.
020200           05  WK-EXCLUDE-ENTRY OCCURS 1 TIMES
020300                       PIC 9(06).
020400           05  FILLER                      PIC X(10).
020500
020600      ****************************************************************
020700      *    PRIOR-RESERVATION TABLE - BUILT FROM RESV-IN, USED BOTH
020800      *    TO ROLL UP WK-STK-RESERVED (SECTION 1) AND TO DECIDE
020900      *    WHAT CARRIES FORWARD TO RESV-OUT (SECTION 2)
021000      ****************************************************************
021100       01  WK-PRIOR-RESV-TABLE.
021200           05  WK-PRIOR-COUNT              PIC S9(05) COMP VALUE 0.
021300           05  WK-PRIOR-ENTRY OCCURS 1 TO 9000 TIMES
021400                       DEPENDING ON WK-PRIOR-COUNT
021500                       INDEXED BY WK-PRIOR-IDX.
021600               10  WK-PRIOR-RSV-ID         PIC 9(06).
021700               10  WK-PRIOR-STOCK-ID       PIC 9(06).
021800               10  WK-PRIOR-LINE-ID        PIC 9(06).
021900               10  WK-PRIOR-QTY            PIC S9(07) COMP-3.
022000               10  WK-PRIOR-UNTIL          PIC 9(14).
022100               10  WK-PRIOR-SUPERSEDE-SW   PIC X(01).
022200                   88  WK-PRIOR-SUPERSEDED     VALUE 'Y'.
022300               10  FILLER                  PIC X(06).
022400
022500       77  WK-NEXT-RSV-ID                  PIC 9(06) VALUE 0.
022600
022700      ****************************************************************
022800      *    CHECKOUT-LINE TABLE - THE FULL CKLINE FILE LOADED ONCE
022900      *    UP FRONT SO THE RETAINED/SKIPPED DECISION IS KNOWN
023000      *    BEFORE THE RESERVATION PASS AND BEFORE THE RESERVED-
023100      *    QUANTITY ROLL-UP THAT MUST EXCLUDE THESE LINES' OWN
023200      *    PRIOR HOLDS
023300      ****************************************************************
023400       01  WK-CKLINE-TABLE.
023500           05  WK-CKL-COUNT                PIC S9(05) COMP VALUE 0.
023600           05  WK-CKL-ENTRY OCCURS 1 TO 5000 TIMES
023700                       DEPENDING ON WK-CKL-COUNT
023800                       INDEXED BY WK-CKL-IDX.
023900               10  WK-CKL-LINE-ID          PIC 9(06).
024000               10  WK-CKL-CHECKOUT-ID      PIC 9(06).
024100               10  WK-CKL-VARIANT-ID       PIC 9(06).
024200               10  WK-CKL-QUANTITY         PIC S9(07) COMP-3.
024300               10  WK-CKL-COUNTRY          PIC X(02).
024400               10  WK-CKL-RETAINED-SW      PIC X(01).
024500                   88  WK-CKL-RETAINED         VALUE 'Y'.
024600               10  FILLER                  PIC X(05).
024700
024800      ****************************************************************
024900      *    PENDING-RESERVATION TABLE - TENTATIVE RESV-OUT ROWS
025000      *    BUILT WHILE FILLING ONE CHECKOUT LINE.  IF THE LINE
025100      *    FAILS, THE TABLE IS TRUNCATED BACK TO WK-PEND-LINE-START
025200      ****************************************************************
025300       01  WK-PENDING-RESV-TABLE.
025400           05  WK-PEND-COUNT               PIC S9(05) COMP VALUE 0.
025500           05  WK-PEND-LINE-START          PIC S9(05) COMP VALUE 0.
025600           05  WK-PEND-ENTRY OCCURS 1 TO 5000 TIMES
025700                       DEPENDING ON WK-PEND-COUNT
025800                       INDEXED BY WK-PEND-IDX.
025900               10  WK-PEND-STOCK-ID        PIC 9(06).
026000               10  WK-PEND-LINE-ID         PIC 9(06).
026100               10  WK-PEND-QTY             PIC S9(07) COMP-3.
026200               10  WK-PEND-UNTIL           PIC 9(14).
026300               10  FILLER                  PIC X(06).
026400
026500      ****************************************************************
026600      *    LISTING TABLE - U6 CATALOG GROUPING EXTRACT, LOADED FROM
026700      *    THE LISTING MASTER (SORTED BY LST-PRODUCT-ID)
026800      ****************************************************************
026900       01  WK-LISTING-TABLE.
027000           05  WK-LST-COUNT                PIC S9(05) COMP VALUE 0.
027100           05  WK-LST-ENTRY OCCURS 1 TO 9000 TIMES
027200                       DEPENDING ON WK-LST-COUNT
027300                       INDEXED BY WK-LST-IDX.
027400               10  WK-LST-VARIANT-ID       PIC 9(06).
027500               10  WK-LST-PRODUCT-ID       PIC 9(06).
027600               10  WK-LST-CHANNEL          PIC X(10).
027700               10  WK-LST-HAS-PRICE        PIC X(01).
027800               10  FILLER                  PIC X(05).
027900
028000      ****************************************************************
028100      *    RUN TOTALS AND PRINT WORK
028200      ****************************************************************
028300       01  WK-RUN-TOTALS.
028400           05  WK-S1-READ                  PIC S9(07) COMP-3 VALUE 0.
028500           05  WK-S1-ACCEPTED              PIC S9(07) COMP-3 VALUE 0.
028600           05  WK-S1-REJECTED              PIC S9(07) COMP-3 VALUE 0.
028700           05  WK-S2-READ                  PIC S9(07) COMP-3 VALUE 0.
028800           05  WK-S2-SKIPPED               PIC S9(07) COMP-3 VALUE 0.
028900           05  WK-S2-RESERVED              PIC S9(07) COMP-3 VALUE 0.
029000           05  WK-S2-REJECTED              PIC S9(07) COMP-3 VALUE 0.
029100           05  WK-S2-RECS-WRITTEN          PIC S9(07) COMP-3 VALUE 0.
029200           05  WK-S2-UNITS-RESERVED        PIC S9(07) COMP-3 VALUE 0.
029300           05  WK-S3-REQUESTS              PIC S9(07) COMP-3 VALUE 0.
029400           05  WK-S3-MATCHES               PIC S9(07) COMP-3 VALUE 0.
029500           05  FILLER                      PIC X(20).
029600
029700       01  WK-MISC-WORK.
029800           05  WK-ACCEPT-DATE              PIC 9(08).
029900           05  WK-ACCEPT-TIME              PIC 9(08).
030000           05  WK-LINE-REMAINING-QTY       PIC S9(07) COMP-3.
030100           05  WK-LINE-NET-AVAIL           PIC S9(07) COMP-3.
030200           05  WK-LINE-PRIOR-HELD          PIC S9(07) COMP-3.
030300           05  WK-LINE-TAKE-QTY            PIC S9(07) COMP-3.
030400           05  WK-LINE-VARIANT-FOUND-SW    PIC X(01) VALUE 'N'.
030500               88  WK-LINE-VARIANT-FOUND       VALUE 'Y'.
030600           05  WK-LINE-REJECTED-SW         PIC X(01) VALUE 'N'.
030700               88  WK-LINE-WAS-REJECTED        VALUE 'Y'.
030800           05  WK-LINE-EXCLUDED-SW         PIC X(01) VALUE 'N'.
030900               88  WK-LINE-IS-EXCLUDED         VALUE 'Y'.
031000           05  WK-PRIOR-RETAINED-SW        PIC X(01) VALUE 'N'.
031100               88  WK-PRIOR-WAS-RETAINED       VALUE 'Y'.
031200           05  WK-RUN-REJECTED-SW          PIC X(01) VALUE 'N'.
031300               88  WK-RUN-WAS-REJECTED         VALUE 'Y'.
031400           05  WK-PAGE-NO                  PIC S9(05) COMP VALUE 0.
031500           05  WK-LAST-PRODUCT-ID          PIC 9(06) VALUE 0.
031600           05  WK-MATCH-COUNT              PIC S9(07) COMP-3.
031700           05  WK-DMD-ROWS-SEEN            PIC S9(05) COMP.
031800           05  WK-DMD-SUM-FLOOR            PIC S9(07) COMP-3.
031900           05  WK-DMD-RESV-TOTAL           PIC S9(07) COMP-3.
032000           05  WK-DMD-AVAILABLE            PIC S9(07) COMP-3.
032100           05  WK-DMD-ONE-NET              PIC S9(07) COMP-3.
032200           05  FILLER                      PIC X(20).
032300
032400      ****************************************************************
032500      *    CALL PARAMETER AREAS FOR THE AUXILIARY TRACE SUBPROGRAMS
032600      ****************************************************************
032700       01  WK-CHKSTK-PARMS.
032800           05  WK-CP-VARIANT-ID            PIC 9(06).
032900           05  WK-CP-COUNTRY               PIC X(02).
033000           05  WK-CP-REQUESTED-QTY         PIC S9(07).
033100           05  WK-CP-CHECK-RESULT          PIC X(12).
033200           05  FILLER                      PIC X(10).
033300
033400       01  WK-INSTK4-PARMS.
033500           05  WK-IP-PRODUCT-ID            PIC 9(06).
033600           05  WK-IP-COUNTRY               PIC X(02).
033700           05  WK-IP-IN-STOCK-FLAG         PIC X(01).
033800           05  FILLER                      PIC X(10).
033900
034000      ****************************************************************
034100      *    PRINT LINE LAYOUTS
034200      ****************************************************************
034300       COPY WSTKRPT.
034400
034500       PROCEDURE DIVISION.
034600      ****************************************************************
034700       000-MAIN.
034800           PERFORM 700-OPEN-FILES THRU 700-EXIT.
034900           PERFORM 0600-INITIALIZE-RUN THRU 0600-EXIT.
035000
035100           PERFORM 1000-LOAD-VARIANT-TABLE THRU 1000-EXIT.
035200           PERFORM 1050-LOAD-STOCK-TABLE THRU 1050-EXIT.
035300           PERFORM 1100-LOAD-ALLOC-TOTALS THRU 1100-EXIT.
035400           PERFORM 1140-LOAD-CKLINE-TABLE THRU 1140-EXIT.
035500           PERFORM 1150-LOAD-RESV-TOTALS THRU 1150-EXIT.
035600
035700           PERFORM 1200-PROCESS-DEMAND-FILE THRU 1200-EXIT.
035800           PERFORM 1300-WRITE-DEMAND-TOTALS THRU 1300-EXIT.
035900
036000           PERFORM 2000-PROCESS-CKLINE-FILE THRU 2000-EXIT.
036100           PERFORM 2500-SUPERSEDE-PRIOR-RESERVATIONS THRU 2500-EXIT.
036200           PERFORM 2600-WRITE-PENDING-RESERVATIONS THRU 2600-EXIT.
036300           PERFORM 2700-WRITE-RESERVATION-TOTALS THRU 2700-EXIT.
036400
036500           PERFORM 3000-LOAD-LISTING-TABLE THRU 3000-EXIT.
036600           PERFORM 3050-PROCESS-CATREQ-FILE THRU 3050-EXIT.
036700           PERFORM 3150-WRITE-CATALOG-TOTALS THRU 3150-EXIT.
036800
036900           PERFORM 9000-WRITE-FINAL-STATUS THRU 9000-EXIT.
037000           PERFORM 790-CLOSE-FILES THRU 790-EXIT.
037100
037200           GOBACK.
037300
037400      ****************************************************************
037500      *    700-OPEN-FILES / 790-CLOSE-FILES
037600      ****************************************************************
037700       700-OPEN-FILES.
037800           OPEN INPUT  VARIANT-IN
037900                       STOCK-IN
038000                       ALLOC-IN
038100                       RESV-IN
038200                       DEMAND-IN
038300                       CKLINE-IN
038400                       CATREQ-IN
038500                       LISTING-IN.
038600           OPEN OUTPUT RESV-OUT
038700                       REPORT-OUT.
038800
038900           IF WK-VARIANT-STATUS NOT = '00'
039000               DISPLAY 'WSTKCTL - ERROR OPENING VARIANT-IN, STATUS = '
039100                       WK-VARIANT-STATUS
039200               MOVE 16 TO RETURN-CODE
039300               GOBACK
039400           END-IF.
039500           IF WK-STOCK-STATUS NOT = '00'
039600               DISPLAY 'WSTKCTL - ERROR OPENING STOCK-IN, STATUS = '
039700                       WK-STOCK-STATUS
039800               MOVE 16 TO RETURN-CODE
039900               GOBACK
040000           END-IF.
040100           IF WK-REPORT-STATUS NOT = '00'
040200               DISPLAY 'WSTKCTL - ERROR OPENING REPORT-OUT, STATUS = '
040300                       WK-REPORT-STATUS
040400               MOVE 16 TO RETURN-CODE
040500               GOBACK
040600           END-IF.
040700
040800       700-EXIT.
040900           EXIT.
041000
041100       790-CLOSE-FILES.
041200           CLOSE VARIANT-IN
041300                 STOCK-IN
041400                 ALLOC-IN
041500                 RESV-IN
041600                 RESV-OUT
041700                 DEMAND-IN
041800                 CKLINE-IN
041900                 CATREQ-IN
042000                 LISTING-IN
042100                 REPORT-OUT.
042200
042300       790-EXIT.
042400           EXIT.
042500
042600      ****************************************************************
042700      *    0600-INITIALIZE-RUN - RUN PARAMETERS AND PAGE HEADER
042800      ****************************************************************
042900       0600-INITIALIZE-RUN.
043000      *    RUN PARAMETER CARD WOULD NORMALLY COME FROM A PARAMETER
043100      *    FILE - FIXED HERE TO 'US' FOR THE NIGHTLY DOMESTIC RUN
043200           MOVE 'US' TO WK-RUN-COUNTRY.
043300
043400           ACCEPT WK-ACCEPT-DATE FROM DATE YYYYMMDD.
043500           ACCEPT WK-ACCEPT-TIME FROM TIME.
043600
043700           MOVE WK-ACCEPT-DATE      TO WK-RUN-TIMESTAMP (1:8).
043800           MOVE WK-ACCEPT-TIME (1:6) TO WK-RUN-TIMESTAMP (9:6).
043900
044000           MOVE WK-ACCEPT-DATE (1:4) TO WR-HDR-RUN-DATE (1:4).
044100           MOVE '/'                  TO WR-HDR-RUN-DATE (5:1).
044200           MOVE WK-ACCEPT-DATE (5:2) TO WR-HDR-RUN-DATE (6:2).
044300           MOVE '/'                  TO WR-HDR-RUN-DATE (8:1).
044400           MOVE WK-ACCEPT-DATE (7:2) TO WR-HDR-RUN-DATE (9:2).
044500
044600           MOVE WK-ACCEPT-TIME (1:2) TO WR-HDR-RUN-TIME (1:2).
044700           MOVE ':'                  TO WR-HDR-RUN-TIME (3:1).
044800           MOVE WK-ACCEPT-TIME (3:2) TO WR-HDR-RUN-TIME (4:2).
044900           MOVE ':'                  TO WR-HDR-RUN-TIME (6:1).
045000           MOVE WK-ACCEPT-TIME (5:2) TO WR-HDR-RUN-TIME (7:2).
045100
045200           MOVE WK-RUN-COUNTRY TO WR-HDR-RUN-COUNTRY.
045300           MOVE 0 TO WK-EXCLUDE-COUNT.
045400           MOVE 0 TO WK-NEXT-RSV-ID.
045500           MOVE 0 TO WK-PAGE-NO.
045600           MOVE 0 TO WK-LAST-PRODUCT-ID.
045700
045800           PERFORM 0650-WRITE-PAGE-HEADER THRU 0650-EXIT.
045900
046000       0600-EXIT.
046100           EXIT.
046200
046300      ****************************************************************
046400      *    0650-WRITE-PAGE-HEADER
046500      ****************************************************************
046600       0650-WRITE-PAGE-HEADER.
046700           ADD 1 TO WK-PAGE-NO.
046800           WRITE REPORT-REC FROM WR-HEADER-LINE AFTER PAGE.
046900
047000       0650-EXIT.
047100           EXIT.
047200
047300      ****************************************************************
047400      *    1000-LOAD-VARIANT-TABLE - U1.  VARIANT-IN IS SORTED BY
047500      *    VAR-ID, LOADED STRAIGHT INTO THE TABLE IN FILE ORDER
047600      ****************************************************************
047700       1000-LOAD-VARIANT-TABLE.
047800           MOVE 0 TO WK-VAR-COUNT.
047900           READ VARIANT-IN
048000               AT END MOVE 'Y' TO WK-VARIANT-EOF-SW
048100           END-READ.
048200           PERFORM 1020-ADD-VARIANT-ENTRY
048300               UNTIL WK-VARIANT-EOF.
048400
048500       1000-EXIT.
048600           EXIT.
048700
048800       1020-ADD-VARIANT-ENTRY.
048900           ADD 1 TO WK-VAR-COUNT.
049000           SET WK-VAR-IDX TO WK-VAR-COUNT.
049100           MOVE VAR-ID         TO WK-VAR-ID (WK-VAR-IDX).
049200           MOVE VAR-PRODUCT-ID TO WK-VAR-PRODUCT-ID (WK-VAR-IDX).
049300           MOVE VAR-SKU        TO WK-VAR-SKU (WK-VAR-IDX).
049400           MOVE VAR-TRACK-INV  TO WK-VAR-TRACK-INV (WK-VAR-IDX).
049500           READ VARIANT-IN
049600               AT END MOVE 'Y' TO WK-VARIANT-EOF-SW
049700           END-READ.
049800
049900      ****************************************************************
050000      *    1050-LOAD-STOCK-TABLE - U1.  STOCK-IN IS SORTED BY
050100      *    VARIANT KEY THEN STOCK KEY, FILTERED TO THE RUN COUNTRY
050200      ****************************************************************
050300       1050-LOAD-STOCK-TABLE.
050400           MOVE 0 TO WK-STK-COUNT.
050500           READ STOCK-IN
050600               AT END MOVE 'Y' TO WK-STOCK-EOF-SW
050700           END-READ.
050800           PERFORM 1070-ADD-STOCK-ENTRY
050900               UNTIL WK-STOCK-EOF.
051000
051100       1050-EXIT.
051200           EXIT.
051300
051400       1070-ADD-STOCK-ENTRY.
051500           IF STK-COUNTRY = WK-RUN-COUNTRY
051600               ADD 1 TO WK-STK-COUNT
051700               SET WK-STK-IDX TO WK-STK-COUNT
051800               MOVE STK-ID          TO WK-STK-ID (WK-STK-IDX)
051900               MOVE STK-VARIANT-ID  TO
052000                       WK-STK-VARIANT-ID (WK-STK-IDX)
052100               MOVE STK-WAREHOUSE-ID TO
052200                       WK-STK-WAREHOUSE-ID (WK-STK-IDX)
052300               MOVE STK-COUNTRY     TO WK-STK-COUNTRY (WK-STK-IDX)
052400               MOVE STK-QUANTITY    TO WK-STK-ON-HAND (WK-STK-IDX)
052500               MOVE 0 TO WK-STK-ALLOCATED (WK-STK-IDX)
052600               MOVE 0 TO WK-STK-RESERVED (WK-STK-IDX)
052700           END-IF.
052800           READ STOCK-IN
052900               AT END MOVE 'Y' TO WK-STOCK-EOF-SW
053000           END-READ.
053100
053200      ****************************************************************
053300      *    1100-LOAD-ALLOC-TOTALS - U1.  ALLOC-IN CARRIES NO
053400      *    PARTICULAR ORDER SO EACH RECORD IS MATCHED AGAINST THE
053500      *    STOCK TABLE BY LINEAR SEARCH
053600      ****************************************************************
053700       1100-LOAD-ALLOC-TOTALS.
053800           READ ALLOC-IN
053900               AT END MOVE 'Y' TO WK-ALLOC-EOF-SW
054000           END-READ.
054100           PERFORM 1120-APPLY-ONE-ALLOC
054200               UNTIL WK-ALLOC-EOF.
054300
054400       1100-EXIT.
054500           EXIT.
054600
054700       1120-APPLY-ONE-ALLOC.
054800           PERFORM 1130-FIND-STOCK-BY-ID
054900               VARYING WK-STK-IDX FROM 1 BY 1
055000               UNTIL WK-STK-IDX > WK-STK-COUNT.
055100           READ ALLOC-IN
055200               AT END MOVE 'Y' TO WK-ALLOC-EOF-SW
055300           END-READ.
055400
055500       1130-FIND-STOCK-BY-ID.
055600           IF WK-STK-ID (WK-STK-IDX) = ALC-STOCK-ID
055700               ADD ALC-QTY-ALLOCATED TO
055800                       WK-STK-ALLOCATED (WK-STK-IDX)
055900           END-IF.
056000
056100      ****************************************************************
056200      *    1140-LOAD-CKLINE-TABLE - BUFFERS THE ENTIRE CHECKOUT
056300      *    LINE FILE SO SECTION 2 KNOWS, BEFORE SECTION 1 EVEN
056400      *    RUNS, WHICH CHECKOUT LINES' PRIOR RESERVATIONS MUST BE
056500      *    EXCLUDED WHEN THIS RUN RE-RESERVES THEM
056600      ****************************************************************
056700       1140-LOAD-CKLINE-TABLE.
056800           MOVE 0 TO WK-CKL-COUNT.
056900           READ CKLINE-IN
057000               AT END MOVE 'Y' TO WK-CKLINE-EOF-SW
057100           END-READ.
057200           PERFORM 1145-ADD-CKLINE-ENTRY
057300               UNTIL WK-CKLINE-EOF.
057400
057500       1140-EXIT.
057600           EXIT.
057700
057800       1145-ADD-CKLINE-ENTRY.
057900           ADD 1 TO WK-CKL-COUNT.
058000           SET WK-CKL-IDX TO WK-CKL-COUNT.
058100           MOVE CKL-LINE-ID     TO WK-CKL-LINE-ID (WK-CKL-IDX).
058200           MOVE CKL-CHECKOUT-ID TO WK-CKL-CHECKOUT-ID (WK-CKL-IDX).
058300           MOVE CKL-VARIANT-ID  TO WK-CKL-VARIANT-ID (WK-CKL-IDX).
058400           MOVE CKL-QUANTITY    TO WK-CKL-QUANTITY (WK-CKL-IDX).
058500           MOVE CKL-COUNTRY     TO WK-CKL-COUNTRY (WK-CKL-IDX).
058600           MOVE 'N' TO WK-CKL-RETAINED-SW (WK-CKL-IDX).
058700           MOVE 'N' TO WK-LINE-VARIANT-FOUND-SW.
058800           PERFORM 1147-FIND-CKL-VARIANT
058900               VARYING WK-VAR-IDX FROM 1 BY 1
059000               UNTIL WK-VAR-IDX > WK-VAR-COUNT
059100                  OR WK-LINE-VARIANT-FOUND.
059200           IF WK-LINE-VARIANT-FOUND
059300               AND WK-VAR-TRACK-INV (WK-VAR-IDX) = 'Y'
059400               MOVE 'Y' TO WK-CKL-RETAINED-SW (WK-CKL-IDX)
059500           END-IF.
059600           READ CKLINE-IN
059700               AT END MOVE 'Y' TO WK-CKLINE-EOF-SW
059800           END-READ.
059900
060000       1147-FIND-CKL-VARIANT.
060100           IF WK-VAR-ID (WK-VAR-IDX) =
060200                   WK-CKL-VARIANT-ID (WK-CKL-IDX)
060300               MOVE 'Y' TO WK-LINE-VARIANT-FOUND-SW
060400           END-IF.
060500
060600      ****************************************************************
060700      *    1150-LOAD-RESV-TOTALS - U1.  RSV-IN CARRIES NO ORDER.
060800      *    EVERY ROW IS KEPT IN WK-PRIOR-RESV-TABLE FOR SECTION 2'S
060900      *    SUPERSEDE STEP; ONLY THE ACTIVE, NON-EXCLUDED ONES ROLL
061000      *    UP INTO WK-STK-RESERVED FOR SECTIONS 1/3 AND THE
061100      *    WCHKSTK/WINSTK4 TRACE CALLS
061200      ****************************************************************
061300       1150-LOAD-RESV-TOTALS.
061400           MOVE 0 TO WK-PRIOR-COUNT.
061500           READ RESV-IN
061600               AT END MOVE 'Y' TO WK-RESV-IN-EOF-SW
061700           END-READ.
061800           PERFORM 1160-APPLY-ONE-RESV
061900               UNTIL WK-RESV-IN-EOF.
062000
062100       1150-EXIT.
062200           EXIT.
062300
062400       1160-APPLY-ONE-RESV.
062500           ADD 1 TO WK-PRIOR-COUNT.
062600           SET WK-PRIOR-IDX TO WK-PRIOR-COUNT.
062700           MOVE RSV-ID OF RESV-IN-REC TO
062800                   WK-PRIOR-RSV-ID (WK-PRIOR-IDX).
062900           MOVE RSV-STOCK-ID OF RESV-IN-REC TO
063000                   WK-PRIOR-STOCK-ID (WK-PRIOR-IDX).
063100           MOVE RSV-CHECKOUT-LINE-ID OF RESV-IN-REC TO
063200                   WK-PRIOR-LINE-ID (WK-PRIOR-IDX).
063300           MOVE RSV-QTY-RESERVED OF RESV-IN-REC TO
063400                   WK-PRIOR-QTY (WK-PRIOR-IDX).
063500           MOVE RSV-RESERVED-UNTIL OF RESV-IN-REC TO
063600                   WK-PRIOR-UNTIL (WK-PRIOR-IDX).
063700           MOVE 'N' TO WK-PRIOR-SUPERSEDE-SW (WK-PRIOR-IDX).
063800
063900           IF RSV-ID OF RESV-IN-REC >= WK-NEXT-RSV-ID
064000               COMPUTE WK-NEXT-RSV-ID =
064100                   RSV-ID OF RESV-IN-REC + 1
064200           END-IF.
064300
064400           MOVE 'N' TO WK-LINE-EXCLUDED-SW.
064500           PERFORM 1185-TEST-EXCLUSION
064600               VARYING WK-SUB-1 FROM 1 BY 1
064700               UNTIL WK-SUB-1 > WK-EXCLUDE-COUNT
064800                  OR WK-LINE-IS-EXCLUDED.
064900
065000           IF WK-PRIOR-UNTIL (WK-PRIOR-IDX) > WK-RUN-TIMESTAMP
065100               AND NOT WK-LINE-IS-EXCLUDED
065200               PERFORM 1170-ROLL-UP-TO-STOCK
065300                   VARYING WK-STK-IDX FROM 1 BY 1
065400                   UNTIL WK-STK-IDX > WK-STK-COUNT
065500           END-IF.
065600
065700           READ RESV-IN
065800               AT END MOVE 'Y' TO WK-RESV-IN-EOF-SW
065900           END-READ.
066000
066100       1170-ROLL-UP-TO-STOCK.
066200           IF WK-STK-ID (WK-STK-IDX) =
066300                   WK-PRIOR-STOCK-ID (WK-PRIOR-IDX)
066400               ADD WK-PRIOR-QTY (WK-PRIOR-IDX) TO
066500                       WK-STK-RESERVED (WK-STK-IDX)
066600           END-IF.
066700
066800      ****************************************************************
066900      *    1185-TEST-EXCLUSION - TRUE IF THE RESERVATION AT
067000      *    WK-PRIOR-IDX BELONGS TO A CHECKOUT LINE ON THE CALLER'S
067100      *    EXCLUSION LIST.  WK-EXCLUDE-COUNT IS ALWAYS ZERO FOR THE
067200      *    NIGHTLY RUN (SEE THE NOTE ON WK-EXCLUDE-LIST ABOVE) SO
067300      *    THIS LOOP NEVER EXECUTES AND THE LINE IS NEVER EXCLUDED -
067400      *    THE TEST STAYS IN THE CODE SO THE RULE IS NOT LOST IF
067500      *    THIS PROGRAM IS EVER DRIVEN FROM A SINGLE-CART CONTEXT
067600      ****************************************************************
067700       1185-TEST-EXCLUSION.
067800           IF WK-EXCLUDE-ENTRY (WK-SUB-1) =
067900                   WK-PRIOR-LINE-ID (WK-PRIOR-IDX)
068000               MOVE 'Y' TO WK-LINE-EXCLUDED-SW
068100           END-IF.
068200      ****************************************************************
068300      *    1200-PROCESS-DEMAND-FILE - U3.  BULK DEMAND VALIDATION
068400      *    AGAINST THE IN-CORE STOCK PICTURE.  NOTE THIS IS A
068500      *    DIFFERENT FLOORING RULE FROM U1 - EACH STOCK ROW IS
068600      *    FLOORED AT ZERO AFTER SUBTRACTING ONLY ALLOCATION, THE
068700      *    FLOORED ROWS ARE SUMMED, AND *THEN* THE RESERVED TOTAL
068800      *    IS SUBTRACTED AND FLOORED AGAIN - THIS MATCHES THE OLD
068900      *    STOCKCK JOB EXACTLY AND CAN DIFFER FROM U1'S ANSWER.
069000      *    UNLIKE U2, THERE IS NO TRACK-INV BYPASS HERE - A VARIANT
069100      *    WITH NO STOCK ROWS IN THE COUNTRY IS REJECTED OUTRIGHT.
069200      ****************************************************************
069300       1200-PROCESS-DEMAND-FILE.
069400           WRITE REPORT-REC FROM WR-SEC1-HDR-LINE.
069500           WRITE REPORT-REC FROM WR-SEC1-CHDR-LINE.
069600           READ DEMAND-IN
069700               AT END MOVE 'Y' TO WK-DEMAND-EOF-SW
069800           END-READ.
069900           PERFORM 1250-VALIDATE-DEMAND-LINE
070000               UNTIL WK-DEMAND-EOF.
070100
070200       1200-EXIT.
070300           EXIT.
070400
070500       1250-VALIDATE-DEMAND-LINE.
070600           ADD 1 TO WK-S1-READ.
070700           MOVE 0 TO WK-DMD-ROWS-SEEN.
070800           MOVE 0 TO WK-DMD-SUM-FLOOR.
070900           MOVE 0 TO WK-DMD-RESV-TOTAL.
071000
071100           PERFORM 1255-ACCUM-ONE-STOCK-ROW
071200               VARYING WK-STK-IDX FROM 1 BY 1
071300               UNTIL WK-STK-IDX > WK-STK-COUNT.
071400
071500           IF WK-DMD-ROWS-SEEN = 0
071600               MOVE 0 TO WK-DMD-AVAILABLE
071700               SET WR-S1-STAT-NOSTOCK TO TRUE
071800               ADD 1 TO WK-S1-REJECTED
071900           ELSE
072000               COMPUTE WK-DMD-AVAILABLE =
072100                   WK-DMD-SUM-FLOOR - WK-DMD-RESV-TOTAL
072200               IF WK-DMD-AVAILABLE < 0
072300                   MOVE 0 TO WK-DMD-AVAILABLE
072400               END-IF
072500               IF WK-DMD-AVAILABLE NOT < DMD-QUANTITY
072600                   SET WR-S1-STAT-OK TO TRUE
072700                   ADD 1 TO WK-S1-ACCEPTED
072800               ELSE
072900                   SET WR-S1-STAT-INSUF TO TRUE
073000                   ADD 1 TO WK-S1-REJECTED
073100               END-IF
073200           END-IF.
073300
073400           PERFORM 1280-WRITE-DEMAND-DETAIL THRU 1280-EXIT.
073500           PERFORM 1290-CALL-AUX-CHECKS THRU 1290-EXIT.
073600
073700           READ DEMAND-IN
073800               AT END MOVE 'Y' TO WK-DEMAND-EOF-SW
073900           END-READ.
074000
074100       1255-ACCUM-ONE-STOCK-ROW.
074200           IF WK-STK-VARIANT-ID (WK-STK-IDX) = DMD-VARIANT-ID
074300              AND WK-STK-COUNTRY (WK-STK-IDX) = DMD-COUNTRY
074400               ADD 1 TO WK-DMD-ROWS-SEEN
074500               COMPUTE WK-DMD-ONE-NET =
074600                   WK-STK-ON-HAND (WK-STK-IDX)
074700                   - WK-STK-ALLOCATED (WK-STK-IDX)
074800               IF WK-DMD-ONE-NET > 0
074900                   ADD WK-DMD-ONE-NET TO WK-DMD-SUM-FLOOR
075000               END-IF
075100               ADD WK-STK-RESERVED (WK-STK-IDX) TO
075200                       WK-DMD-RESV-TOTAL
075300           END-IF.
075400
075500       1280-WRITE-DEMAND-DETAIL.
075600           MOVE DMD-VARIANT-ID TO WR-S1-VARIANT-ID.
075700           MOVE DMD-QUANTITY   TO WR-S1-REQ-QTY.
075800           MOVE WK-DMD-AVAILABLE TO WR-S1-AVAIL-QTY.
075900           WRITE REPORT-REC FROM WR-SEC1-DTL-LINE.
076000
076100       1280-EXIT.
076200           EXIT.
076300
076400      ****************************************************************
076500      *    1290-CALL-AUX-CHECKS - TRACES THE SAME DEMAND LINE PAST
076600      *    THE TWO SINGLE-PURPOSE CHECK PROGRAMS.  WCHKSTK RUNS ON
076700      *    EVERY LINE; WINSTK4 ONLY RUNS WHEN THE LINE'S PRODUCT IS
076800      *    DIFFERENT FROM THE LAST ONE TRACED, SINCE THE DEMAND
076900      *    FILE IS SORTED BY VARIANT AND VARIANTS OF ONE PRODUCT
077000      *    SIT TOGETHER
077100      ****************************************************************
077200       1290-CALL-AUX-CHECKS.
077300           MOVE DMD-VARIANT-ID   TO WK-CP-VARIANT-ID.
077400           MOVE DMD-COUNTRY      TO WK-CP-COUNTRY.
077500           MOVE DMD-QUANTITY     TO WK-CP-REQUESTED-QTY.
077600           MOVE SPACES           TO WK-CP-CHECK-RESULT.
077700           CALL 'WCHKSTK' USING WK-CHKSTK-PARMS,
077800                   WK-VARIANT-TABLE, WK-STOCK-TABLE.
077900           DISPLAY 'WSTKCTL - WCHKSTK VARIANT ' DMD-VARIANT-ID
078000                   ' RESULT ' WK-CP-CHECK-RESULT.
078100
078200           MOVE 'N' TO WK-LINE-VARIANT-FOUND-SW.
078300           PERFORM 1295-FIND-DMD-VARIANT
078400               VARYING WK-VAR-IDX FROM 1 BY 1
078500               UNTIL WK-VAR-IDX > WK-VAR-COUNT
078600                  OR WK-LINE-VARIANT-FOUND.
078700
078800           IF WK-LINE-VARIANT-FOUND
078900              AND WK-VAR-PRODUCT-ID (WK-VAR-IDX) NOT =
079000                      WK-LAST-PRODUCT-ID
079100               MOVE WK-VAR-PRODUCT-ID (WK-VAR-IDX) TO
079200                       WK-IP-PRODUCT-ID
079300               MOVE DMD-COUNTRY      TO WK-IP-COUNTRY
079400               MOVE 'N' TO WK-IP-IN-STOCK-FLAG
079500               CALL 'WINSTK4' USING WK-INSTK4-PARMS,
079600                       WK-VARIANT-TABLE, WK-STOCK-TABLE
079700               DISPLAY 'WSTKCTL - WINSTK4 PRODUCT '
079800                       WK-IP-PRODUCT-ID ' RESULT '
079900                       WK-IP-IN-STOCK-FLAG
080000               MOVE WK-VAR-PRODUCT-ID (WK-VAR-IDX) TO
080100                       WK-LAST-PRODUCT-ID
080200           END-IF.
080300
080400       1290-EXIT.
080500           EXIT.
080600
080700       1295-FIND-DMD-VARIANT.
080800           IF WK-VAR-ID (WK-VAR-IDX) = DMD-VARIANT-ID
080900               MOVE 'Y' TO WK-LINE-VARIANT-FOUND-SW
081000           END-IF.
081100
081200      ****************************************************************
081300      *    1300-WRITE-DEMAND-TOTALS
081400      ****************************************************************
081500       1300-WRITE-DEMAND-TOTALS.
081600           MOVE WK-S1-READ     TO WR-S1T-READ.
081700           MOVE WK-S1-ACCEPTED TO WR-S1T-ACCEPTED.
081800           MOVE WK-S1-REJECTED TO WR-S1T-REJECTED.
081900           WRITE REPORT-REC FROM WR-SEC1-TOT-LINE.
082000
082100       1300-EXIT.
082200           EXIT.
082300
082400      ****************************************************************
082500      *    2000-PROCESS-CKLINE-FILE - U5.  THE FULL CHECKOUT LINE
082600      *    SET WAS ALREADY BUFFERED BY 1140-LOAD-CKLINE-TABLE, SO
082700      *    THIS PASS WORKS DIRECTLY OFF THE TABLE.  A LINE THAT
082800      *    CANNOT BE FULLY FILLED IS REJECTED AND ROLLED BACK, AND
082900      *    ANY ONE REJECTION TAKES DOWN THE WHOLE RUN - NO NEW
083000      *    RESERVATIONS ARE WRITTEN AND NO PRIOR RESERVATION IS
083100      *    SUPERSEDED WHEN THAT HAPPENS (SEE 2500/2600)
083200      ****************************************************************
083300       2000-PROCESS-CKLINE-FILE.
083400           WRITE REPORT-REC FROM WR-SEC2-HDR-LINE.
083500           WRITE REPORT-REC FROM WR-SEC2-CHDR-LINE.
083600           PERFORM 2050-RESERVE-ONE-LINE
083700               VARYING WK-CKL-IDX FROM 1 BY 1
083800               UNTIL WK-CKL-IDX > WK-CKL-COUNT.
083900
084000       2000-EXIT.
084100           EXIT.
084200
084300       2050-RESERVE-ONE-LINE.
084400           ADD 1 TO WK-S2-READ.
084500           IF NOT WK-CKL-RETAINED (WK-CKL-IDX)
084600               SET WR-S2-STAT-SKIPPED TO TRUE
084700               ADD 1 TO WK-S2-SKIPPED
084800               MOVE 0 TO WR-S2-RSV-QTY
084900           ELSE
085000               MOVE WK-PEND-COUNT TO WK-PEND-LINE-START
085100               PERFORM 2100-RESERVE-FROM-STOCK THRU 2100-EXIT
085200               IF WK-LINE-WAS-REJECTED
085300                   PERFORM 2150-ROLLBACK-LINE-RESERVATIONS
085400                       THRU 2150-EXIT
085500                   SET WR-S2-STAT-REJECTED TO TRUE
085600                   ADD 1 TO WK-S2-REJECTED
085700                   MOVE 0 TO WR-S2-RSV-QTY
085800                   MOVE 'Y' TO WK-RUN-REJECTED-SW
085900               ELSE
086000                   SET WR-S2-STAT-RESERVED TO TRUE
086100                   ADD 1 TO WK-S2-RESERVED
086200                   MOVE WK-CKL-QUANTITY (WK-CKL-IDX) TO
086300                           WR-S2-RSV-QTY
086400               END-IF
086500           END-IF.
086600
086700           MOVE WK-CKL-LINE-ID (WK-CKL-IDX)    TO WR-S2-LINE-ID.
086800           MOVE WK-CKL-VARIANT-ID (WK-CKL-IDX) TO WR-S2-VARIANT-ID.
086900           MOVE WK-CKL-QUANTITY (WK-CKL-IDX)   TO WR-S2-REQ-QTY.
087000           WRITE REPORT-REC FROM WR-SEC2-DTL-LINE.
087100
087200      ****************************************************************
087300      *    2100-RESERVE-FROM-STOCK - GREEDY FILL ACROSS THE STOCK
087400      *    TABLE IN TABLE ORDER (WHICH IS STOCK-IN'S OWN WAREHOUSE
087500      *    KEY ORDER) UNTIL THE LINE'S QUANTITY IS SATISFIED OR THE
087600      *    TABLE RUNS OUT
087700      ****************************************************************
087800       2100-RESERVE-FROM-STOCK.
087900           MOVE WK-CKL-QUANTITY (WK-CKL-IDX) TO
088000                   WK-LINE-REMAINING-QTY.
088100           MOVE 'N' TO WK-LINE-REJECTED-SW.
088200
088300           PERFORM 2105-TAKE-FROM-ONE-STOCK
088400               VARYING WK-STK-IDX FROM 1 BY 1
088500               UNTIL WK-STK-IDX > WK-STK-COUNT
088600                  OR WK-LINE-REMAINING-QTY NOT > 0.
088700
088800           IF WK-LINE-REMAINING-QTY > 0
088900               MOVE 'Y' TO WK-LINE-REJECTED-SW
089000           END-IF.
089100
089200       2100-EXIT.
089300           EXIT.
089400
089500       2105-TAKE-FROM-ONE-STOCK.
089600           IF WK-STK-VARIANT-ID (WK-STK-IDX) =
089700                   WK-CKL-VARIANT-ID (WK-CKL-IDX)
089800              AND WK-STK-COUNTRY (WK-STK-IDX) =
089900                   WK-CKL-COUNTRY (WK-CKL-IDX)
090000               PERFORM 2110-COMPUTE-NET-AVAIL THRU 2110-EXIT
090100               IF WK-LINE-NET-AVAIL > 0
090200                   IF WK-LINE-NET-AVAIL < WK-LINE-REMAINING-QTY
090300                       MOVE WK-LINE-NET-AVAIL TO WK-LINE-TAKE-QTY
090400                   ELSE
090500                       MOVE WK-LINE-REMAINING-QTY TO
090600                               WK-LINE-TAKE-QTY
090700                   END-IF
090800                   PERFORM 2130-ADD-PENDING-ENTRY THRU 2130-EXIT
090900                   SUBTRACT WK-LINE-TAKE-QTY FROM
091000                           WK-LINE-REMAINING-QTY
091100               END-IF
091200           END-IF.
091300
091400      ****************************************************************
091500      *    2110-COMPUTE-NET-AVAIL - ON-HAND LESS ALLOCATED LESS THE
091600      *    ACTIVE RESERVED TOTAL, BUT WITH THIS RUN'S OWN RETAINED
091700      *    CHECKOUT LINES' PRIOR HOLDS AGAINST THIS STOCK ADDED
091800      *    BACK IN - THOSE HOLDS ARE ABOUT TO BE SUPERSEDED SO THEY
091900      *    MUST NOT COUNT AGAINST THE NEW RESERVATION
092000      ****************************************************************
092100       2110-COMPUTE-NET-AVAIL.
092200           MOVE 0 TO WK-LINE-PRIOR-HELD.
092300           PERFORM 2120-SUM-PRIOR-HELD
092400               VARYING WK-PRIOR-IDX FROM 1 BY 1
092500               UNTIL WK-PRIOR-IDX > WK-PRIOR-COUNT.
092600           COMPUTE WK-LINE-NET-AVAIL =
092700               WK-STK-ON-HAND (WK-STK-IDX)
092800               - WK-STK-ALLOCATED (WK-STK-IDX)
092900               - WK-STK-RESERVED (WK-STK-IDX)
093000               + WK-LINE-PRIOR-HELD.
093100
093200       2110-EXIT.
093300           EXIT.
093400
093500       2120-SUM-PRIOR-HELD.
093600           IF WK-PRIOR-STOCK-ID (WK-PRIOR-IDX) =
093700                   WK-STK-ID (WK-STK-IDX)
093800              AND WK-PRIOR-UNTIL (WK-PRIOR-IDX) > WK-RUN-TIMESTAMP
093900               MOVE 'N' TO WK-PRIOR-RETAINED-SW
094000               PERFORM 2125-TEST-PRIOR-RETAINED
094100                   VARYING WK-SUB-2 FROM 1 BY 1
094200                   UNTIL WK-SUB-2 > WK-CKL-COUNT
094300                      OR WK-PRIOR-WAS-RETAINED
094400               IF WK-PRIOR-WAS-RETAINED
094500                   ADD WK-PRIOR-QTY (WK-PRIOR-IDX) TO
094600                           WK-LINE-PRIOR-HELD
094700               END-IF
094800           END-IF.
094900
095000       2125-TEST-PRIOR-RETAINED.
095100           IF WK-CKL-LINE-ID (WK-SUB-2) =
095200                   WK-PRIOR-LINE-ID (WK-PRIOR-IDX)
095300              AND WK-CKL-RETAINED (WK-SUB-2)
095400               MOVE 'Y' TO WK-PRIOR-RETAINED-SW
095500           END-IF.
095600
095700      ****************************************************************
095800      *    2130-ADD-PENDING-ENTRY - STAGES ONE TENTATIVE RESERVATION
095900      *    ROW.  THE EXPIRY TIME IS ALWAYS RUN-TIMESTAMP PLUS 15
096000      *    MINUTES - THE OLD RESERVATION JOB THIS REPLACES SUBTRACTED
096100      *    15 MINUTES BY MISTAKE, BUT THAT BUG DOES NOT CARRY FORWARD
096200      ****************************************************************
096300       2130-ADD-PENDING-ENTRY.
096400           ADD 1 TO WK-PEND-COUNT.
096500           SET WK-PEND-IDX TO WK-PEND-COUNT.
096600           MOVE WK-STK-ID (WK-STK-IDX) TO
096700                   WK-PEND-STOCK-ID (WK-PEND-IDX).
096800           MOVE WK-CKL-LINE-ID (WK-CKL-IDX) TO
096900                   WK-PEND-LINE-ID (WK-PEND-IDX).
097000           MOVE WK-LINE-TAKE-QTY TO WK-PEND-QTY (WK-PEND-IDX).
097100           PERFORM 9800-COMPUTE-EXPIRY-TIME THRU 9800-EXIT.
097200           MOVE WK-TS-NUMERIC TO WK-PEND-UNTIL (WK-PEND-IDX).
097300
097400       2130-EXIT.
097500           EXIT.
097600
097700      ****************************************************************
097800      *    2150-ROLLBACK-LINE-RESERVATIONS - DROPS ALL TENTATIVE
097900      *    ROWS STAGED FOR THE CURRENT LINE BY SIMPLY RE-SETTING THE
098000      *    TABLE COUNT BACK TO WHERE THE LINE STARTED
098100      ****************************************************************
098200       2150-ROLLBACK-LINE-RESERVATIONS.
098300           MOVE WK-PEND-LINE-START TO WK-PEND-COUNT.
098400
098500       2150-EXIT.
098600           EXIT.
098700
098800      ****************************************************************
098900      *    9800-COMPUTE-EXPIRY-TIME - WK-RUN-TIMESTAMP PLUS 15
099000      *    MINUTES, CARRIED BY HAND THROUGH MINUTE/HOUR/DAY/MONTH/
099100      *    YEAR - THIS SHOP DOES NOT PERMIT INTRINSIC FUNCTIONS IN
099200      *    BATCH COBOL SO THE CARRY IS DONE FIELD BY FIELD
099300      ****************************************************************
099400       9800-COMPUTE-EXPIRY-TIME.
099500           MOVE WK-RUN-TIMESTAMP TO WK-TS-NUMERIC.
099600           ADD WK-TS-ADD-MINUTES TO WK-TS-MINUTE.
099700           IF WK-TS-MINUTE > 59
099800               SUBTRACT 60 FROM WK-TS-MINUTE
099900               ADD 1 TO WK-TS-HOUR
100000               IF WK-TS-HOUR > 23
100100                   SUBTRACT 24 FROM WK-TS-HOUR
100200                   ADD 1 TO WK-TS-DAY
100300                   PERFORM 9810-ROLL-DAY-FORWARD THRU 9810-EXIT
100400               END-IF
100500           END-IF.
100600
100700       9800-EXIT.
100800           EXIT.
100900
101000       9810-ROLL-DAY-FORWARD.
101100           PERFORM 9820-SET-LEAP-SWITCH THRU 9820-EXIT.
101200           SET WK-DPM-IDX TO WK-TS-MONTH.
101300           MOVE WK-DPM-ENTRY (WK-DPM-IDX) TO WK-TS-DAYS-IN-MONTH.
101400           IF WK-TS-MONTH = 2 AND WK-TS-LEAP-YEAR
101500               ADD 1 TO WK-TS-DAYS-IN-MONTH
101600           END-IF.
101700           IF WK-TS-DAY > WK-TS-DAYS-IN-MONTH
101800               MOVE 1 TO WK-TS-DAY
101900               ADD 1 TO WK-TS-MONTH
102000               IF WK-TS-MONTH > 12
102100                   MOVE 1 TO WK-TS-MONTH
102200                   ADD 1 TO WK-TS-YEAR
102300               END-IF
102400           END-IF.
102500
102600       9810-EXIT.
102700           EXIT.
102800
102900       9820-SET-LEAP-SWITCH.
103000           MOVE 'N' TO WK-TS-LEAP-SW.
103100           DIVIDE WK-TS-YEAR BY 4 GIVING WK-SUB-1
103200                   REMAINDER WK-SUB-2.
103300           IF WK-SUB-2 = 0
103400               MOVE 'Y' TO WK-TS-LEAP-SW
103500               DIVIDE WK-TS-YEAR BY 100 GIVING WK-SUB-1
103600                       REMAINDER WK-SUB-2
103700               IF WK-SUB-2 = 0
103800                   MOVE 'N' TO WK-TS-LEAP-SW
103900                   DIVIDE WK-TS-YEAR BY 400 GIVING WK-SUB-1
104000                           REMAINDER WK-SUB-2
104100                   IF WK-SUB-2 = 0
104200                       MOVE 'Y' TO WK-TS-LEAP-SW
104300                   END-IF
104400               END-IF
104500           END-IF.
104600
104700       9820-EXIT.
104800           EXIT.
104900
105000      ****************************************************************
105100      *    2500-SUPERSEDE-PRIOR-RESERVATIONS - ONLY WHEN EVERY LINE
105200      *    IN THE RUN WAS SUCCESSFULLY RESERVED.  MARKS EACH PRIOR
105300      *    RESV-IN ROW WHOSE CHECKOUT LINE WAS RETAINED IN THIS RUN
105400      *    SO 2600 LEAVES IT OFF RESV-OUT
105500      ****************************************************************
105600       2500-SUPERSEDE-PRIOR-RESERVATIONS.
105700           IF NOT WK-RUN-WAS-REJECTED
105800               PERFORM 2520-MARK-ONE-PRIOR
105900                   VARYING WK-PRIOR-IDX FROM 1 BY 1
106000                   UNTIL WK-PRIOR-IDX > WK-PRIOR-COUNT
106100           END-IF.
106200
106300       2500-EXIT.
106400           EXIT.
106500
106600       2520-MARK-ONE-PRIOR.
106700           MOVE 'N' TO WK-PRIOR-RETAINED-SW.
106800           PERFORM 2525-TEST-LINE-RETAINED
106900               VARYING WK-SUB-2 FROM 1 BY 1
107000               UNTIL WK-SUB-2 > WK-CKL-COUNT
107100                  OR WK-PRIOR-WAS-RETAINED.
107200           IF WK-PRIOR-WAS-RETAINED
107300               MOVE 'Y' TO WK-PRIOR-SUPERSEDE-SW (WK-PRIOR-IDX)
107400           END-IF.
107500
107600       2525-TEST-LINE-RETAINED.
107700           IF WK-CKL-LINE-ID (WK-SUB-2) =
107800                   WK-PRIOR-LINE-ID (WK-PRIOR-IDX)
107900              AND WK-CKL-RETAINED (WK-SUB-2)
108000               MOVE 'Y' TO WK-PRIOR-RETAINED-SW
108100           END-IF.
108200
108300      ****************************************************************
108400      *    2600-WRITE-PENDING-RESERVATIONS - RESV-OUT IS BUILT FROM
108500      *    TWO SOURCES: PRIOR RESV-IN ROWS NOT MARKED SUPERSEDED
108600      *    (ALWAYS WRITTEN - THIS COVERS THE WHOLE-FILE-UNCHANGED
108700      *    CASE WHEN THE RUN WAS REJECTED), FOLLOWED BY THE NEWLY
108800      *    STAGED ROWS WHEN THE RUN WAS NOT REJECTED
108900      ****************************************************************
109000       2600-WRITE-PENDING-RESERVATIONS.
109100           PERFORM 2610-WRITE-ONE-PRIOR
109200               VARYING WK-PRIOR-IDX FROM 1 BY 1
109300               UNTIL WK-PRIOR-IDX > WK-PRIOR-COUNT.
109400           IF NOT WK-RUN-WAS-REJECTED
109500               PERFORM 2650-WRITE-ONE-PENDING
109600                   VARYING WK-PEND-IDX FROM 1 BY 1
109700                   UNTIL WK-PEND-IDX > WK-PEND-COUNT
109800           END-IF.
109900
110000       2600-EXIT.
110100           EXIT.
110200
110300       2610-WRITE-ONE-PRIOR.
110400           IF NOT WK-PRIOR-SUPERSEDED (WK-PRIOR-IDX)
110500               MOVE WK-PRIOR-RSV-ID (WK-PRIOR-IDX) TO
110600                       RSV-ID OF RESV-OUT-REC
110700               MOVE WK-PRIOR-STOCK-ID (WK-PRIOR-IDX) TO
110800                       RSV-STOCK-ID OF RESV-OUT-REC
110900               MOVE WK-PRIOR-LINE-ID (WK-PRIOR-IDX) TO
111000                       RSV-CHECKOUT-LINE-ID OF RESV-OUT-REC
111100               MOVE WK-PRIOR-QTY (WK-PRIOR-IDX) TO
111200                       RSV-QTY-RESERVED OF RESV-OUT-REC
111300               MOVE WK-PRIOR-UNTIL (WK-PRIOR-IDX) TO
111400                       RSV-RESERVED-UNTIL OF RESV-OUT-REC
111500               WRITE RESV-OUT-REC
111600               ADD 1 TO WK-S2-RECS-WRITTEN
111700           END-IF.
111800
111900       2650-WRITE-ONE-PENDING.
112000           MOVE WK-NEXT-RSV-ID TO RSV-ID OF RESV-OUT-REC.
112100           ADD 1 TO WK-NEXT-RSV-ID.
112200           MOVE WK-PEND-STOCK-ID (WK-PEND-IDX) TO
112300                   RSV-STOCK-ID OF RESV-OUT-REC.
112400           MOVE WK-PEND-LINE-ID (WK-PEND-IDX) TO
112500                   RSV-CHECKOUT-LINE-ID OF RESV-OUT-REC.
112600           MOVE WK-PEND-QTY (WK-PEND-IDX) TO
112700                   RSV-QTY-RESERVED OF RESV-OUT-REC.
112800           MOVE WK-PEND-UNTIL (WK-PEND-IDX) TO
112900                   RSV-RESERVED-UNTIL OF RESV-OUT-REC.
113000           WRITE RESV-OUT-REC.
113100           ADD 1 TO WK-S2-RECS-WRITTEN.
113200           ADD WK-PEND-QTY (WK-PEND-IDX) TO WK-S2-UNITS-RESERVED.
113300
113400      ****************************************************************
113500      *    2700-WRITE-RESERVATION-TOTALS
113600      ****************************************************************
113700       2700-WRITE-RESERVATION-TOTALS.
113800           MOVE WK-S2-READ     TO WR-S2T-READ.
113900           MOVE WK-S2-SKIPPED  TO WR-S2T-SKIPPED.
114000           MOVE WK-S2-RESERVED TO WR-S2T-RESERVED.
114100           MOVE WK-S2-REJECTED TO WR-S2T-REJECTED.
114200           WRITE REPORT-REC FROM WR-SEC2-TOT-LINE1.
114300
114400           MOVE WK-S2-RECS-WRITTEN   TO WR-S2T-RECS-WRITTEN.
114500           MOVE WK-S2-UNITS-RESERVED TO WR-S2T-UNITS-RESERVED.
114600           WRITE REPORT-REC FROM WR-SEC2-TOT-LINE2.
114700
114800       2700-EXIT.
114900           EXIT.
115000
115100      ****************************************************************
115200      *    3000-LOAD-LISTING-TABLE - U6.  LISTING-IN IS SORTED BY
115300      *    LST-PRODUCT-ID
115400      ****************************************************************
115500       3000-LOAD-LISTING-TABLE.
115600           MOVE 0 TO WK-LST-COUNT.
115700           READ LISTING-IN
115800               AT END MOVE 'Y' TO WK-LISTING-EOF-SW
115900           END-READ.
116000           PERFORM 3020-ADD-LISTING-ENTRY
116100               UNTIL WK-LISTING-EOF.
116200
116300       3000-EXIT.
116400           EXIT.
116500
116600       3020-ADD-LISTING-ENTRY.
116700           ADD 1 TO WK-LST-COUNT.
116800           SET WK-LST-IDX TO WK-LST-COUNT.
116900           MOVE LST-VARIANT-ID TO WK-LST-VARIANT-ID (WK-LST-IDX).
117000           MOVE LST-PRODUCT-ID TO WK-LST-PRODUCT-ID (WK-LST-IDX).
117100           MOVE LST-CHANNEL    TO WK-LST-CHANNEL (WK-LST-IDX).
117200           MOVE LST-HAS-PRICE  TO WK-LST-HAS-PRICE (WK-LST-IDX).
117300           READ LISTING-IN
117400               AT END MOVE 'Y' TO WK-LISTING-EOF-SW
117500           END-READ.
117600
117700      ****************************************************************
117800      *    3050-PROCESS-CATREQ-FILE - U6.  A BLANK CRQ-CHANNEL ON
117900      *    THE REQUEST MEANS MATCH ALL CHANNELS FOR THE PARENT
118000      *    PRODUCT; A LISTING ROW ONLY COUNTS AS A MATCH WHEN IT
118100      *    CARRIES A PRICE
118200      ****************************************************************
118300       3050-PROCESS-CATREQ-FILE.
118400           WRITE REPORT-REC FROM WR-SEC3-HDR-LINE.
118500           WRITE REPORT-REC FROM WR-SEC3-CHDR-LINE.
118600           READ CATREQ-IN
118700               AT END MOVE 'Y' TO WK-CATREQ-EOF-SW
118800           END-READ.
118900           PERFORM 3100-MATCH-LISTING-GROUP
119000               UNTIL WK-CATREQ-EOF.
119100
119200       3050-EXIT.
119300           EXIT.
119400
119500       3100-MATCH-LISTING-GROUP.
119600           ADD 1 TO WK-S3-REQUESTS.
119700           MOVE 0 TO WK-MATCH-COUNT.
119800           PERFORM 3120-TEST-ONE-LISTING
119900               VARYING WK-LST-IDX FROM 1 BY 1
120000               UNTIL WK-LST-IDX > WK-LST-COUNT.
120100           ADD WK-MATCH-COUNT TO WK-S3-MATCHES.
120200
120300           MOVE CRQ-PARENT-ID  TO WR-S3-PARENT-ID.
120400           MOVE CRQ-CHANNEL    TO WR-S3-CHANNEL.
120500           MOVE WK-MATCH-COUNT TO WR-S3-MATCH-COUNT.
120600           WRITE REPORT-REC FROM WR-SEC3-DTL-LINE.
120700
120800           READ CATREQ-IN
120900               AT END MOVE 'Y' TO WK-CATREQ-EOF-SW
121000           END-READ.
121100
121200       3120-TEST-ONE-LISTING.
121300           IF WK-LST-PRODUCT-ID (WK-LST-IDX) = CRQ-PARENT-ID
121400              AND WK-LST-HAS-PRICE (WK-LST-IDX) = 'Y'
121500              AND (CRQ-CHANNEL = SPACES
121600                   OR WK-LST-CHANNEL (WK-LST-IDX) = CRQ-CHANNEL)
121700               ADD 1 TO WK-MATCH-COUNT
121800           END-IF.
121900
122000      ****************************************************************
122100      *    3150-WRITE-CATALOG-TOTALS
122200      ****************************************************************
122300       3150-WRITE-CATALOG-TOTALS.
122400           MOVE WK-S3-REQUESTS TO WR-S3T-REQUESTS.
122500           MOVE WK-S3-MATCHES  TO WR-S3T-MATCHES.
122600           WRITE REPORT-REC FROM WR-SEC3-TOT-LINE.
122700
122800       3150-EXIT.
122900           EXIT.
123000
123100      ****************************************************************
123200      *    9000-WRITE-FINAL-STATUS - THE RUN AS A WHOLE IS REJECTED
123300      *    WHEN EITHER SECTION 1 (BULK DEMAND VALIDATION) TURNED UP
123400      *    ONE OR MORE INSUFFICIENT-STOCK LINES OR THE RESERVATION
123500      *    ENGINE ABORTED ON ITS ALL-OR-NOTHING RULE.  SECTION 2'S
123600      *    OWN PER-LINE SKIPPED COUNT (UNTRACKED VARIANTS) IS NOT A
123700      *    REJECTION AND DOES NOT BY ITSELF FAIL THE RUN
123800      ****************************************************************
123900       9000-WRITE-FINAL-STATUS.
124000           IF WK-S1-REJECTED > 0
124100              OR WK-RUN-WAS-REJECTED
124200               SET WR-TRL-STAT-REJECTED TO TRUE
124300           ELSE
124400               SET WR-TRL-STAT-ACCEPTED TO TRUE
124500           END-IF.
124600           WRITE REPORT-REC FROM WR-TRAILER-LINE.
124700
124800       9000-EXIT.
124900           EXIT.
