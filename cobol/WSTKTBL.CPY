000100*****************************************************************
000200*  WSTKTBL  -  SHARED WORKING-STORAGE / LINKAGE TABLES FOR THE
000300*  STOCK-CONTROL SUITE (WSTKCTL, WCHKSTK, WINSTK4).  COPIED INTO
000400*  WORKING-STORAGE BY THE MAIN DRIVER AND INTO LINKAGE BY EACH
000500*  CALLED SUBPROGRAM SO ALL THREE SHARE ONE VIEW OF THE IN-CORE
000600*  VARIANT AND STOCK TABLES WITHOUT RE-READING THE MASTER FILES.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1993-11-08  RWB  WH-1190  ORIGINAL TABLES FOR STOCK CONTROL
001000*                              REWRITE
001100*    1993-11-15  RWB  WH-1197  ADDED RUN-COUNTRY SWITCH FOR BULK
001200*                              STOCK CHECK STEP
001300*    1993-11-29  RWB  WH-1201  ADDED RESERVED-QTY ACCUMULATOR TO
001400*                              THE STOCK TABLE FOR THE NEW
001500*                              RESERVATION ENGINE
001600*    1994-02-07  RWB  WH-1233  ADDED TIMESTAMP WORK AREA AND
001700*                              DAYS-IN-MONTH TABLE FOR MANUAL
001800*                              EXPIRY-TIME ARITHMETIC (NO COMPILER
001900*                              INTRINSICS ON THIS BOX)
002000*    2001-10-02  DPS  WH-1430  ADDED WK-STK-KEY-N, A NUMERIC
002100*                              REDEFINES OF WK-STK-KEY, SO THE
002200*                              CONVERSION JOB'S STOCKCK-FORMAT
002300*                              EXTRACT CAN BE COMPARED AGAINST A
002400*                              TABLE ROW WITHOUT BREAKING THE KEY
002500*                              BACK INTO VARIANT AND WAREHOUSE
002600*****************************************************************
002700*--------------------------------------------------------------
002800*    RUN PARAMETERS - SET ONCE AT 1000-INITIALIZE-RUN TIME
002900*--------------------------------------------------------------
003000 01  WK-RUN-PARMS.
003100     05  WK-RUN-COUNTRY              PIC X(02).
003200     05  WK-RUN-TIMESTAMP            PIC 9(14).
003300     05  FILLER                      PIC X(20).
003400*--------------------------------------------------------------
003500*    VARIANT TABLE - ONE ENTRY PER VARIANT-REC LOADED FROM THE
003600*    VARIANT MASTER FILE AT START OF RUN
003700*--------------------------------------------------------------
003800 01  WK-VARIANT-TABLE.
003900     05  WK-VAR-COUNT                PIC S9(05) COMP.
004000     05  WK-VAR-ENTRY OCCURS 1 TO 5000 TIMES
004100                       DEPENDING ON WK-VAR-COUNT
004200                       INDEXED BY WK-VAR-IDX.
004300         10  WK-VAR-ID               PIC 9(06).
004400         10  WK-VAR-PRODUCT-ID       PIC 9(06).
004500         10  WK-VAR-SKU              PIC X(12).
004600         10  WK-VAR-TRACK-INV        PIC X(01).
004700             88  WK-VAR-TRACKED          VALUE 'Y'.
004800*--------------------------------------------------------------
004900*    STOCK TABLE - ONE ENTRY PER STOCK-REC LOADED FROM THE
005000*    STOCK MASTER FILE, SORTED BY STK-VARIANT-ID / STK-ID.
005100*    WK-STK-ALLOCATED AND WK-STK-RESERVED ARE BUILT UP BY THE
005200*    ALLOCATION PASS AND THE RESERVATION ENGINE RESPECTIVELY -
005300*    AVAILABLE-TO-PROMISE IS ALWAYS ON-HAND LESS BOTH OF THESE
005400*--------------------------------------------------------------
005500 01  WK-STOCK-TABLE.
005600     05  WK-STK-COUNT                PIC S9(05) COMP.
005700     05  WK-STK-ENTRY OCCURS 1 TO 9000 TIMES
005800                       DEPENDING ON WK-STK-COUNT
005900                       INDEXED BY WK-STK-IDX.
006000         10  WK-STK-ID               PIC 9(06).
006100         10  WK-STK-KEY.
006200             15  WK-STK-VARIANT-ID   PIC 9(06).
006300             15  WK-STK-WAREHOUSE-ID PIC 9(04).
006400*--------------------------------------------------------------
006500*            WH-1430 - WK-STK-KEY-N IS THE SAME 10 BYTES SEEN AS
006600*            ONE UNSIGNED NUMBER INSTEAD OF TWO GROUPED FIELDS.
006700*            THIS IS THE COMPOSITE KEY FORMAT THE OLD STOCKCK
006800*            FLAT FILE CARRIED BEFORE THE WH-1190 REWRITE; KEPT
006900*            HERE SO A COMPARE AGAINST A STOCKCK-ERA KEY VALUE
007000*            (E.G. AN EXTRACT PASSED TO US BY THE CONVERSION JOB)
007100*            NEVER HAS TO UNSTRING VARIANT AND WAREHOUSE APART
007200*--------------------------------------------------------------
007300         10  WK-STK-KEY-N REDEFINES WK-STK-KEY
007400                                     PIC 9(10).
007500         10  WK-STK-COUNTRY          PIC X(02).
007600         10  WK-STK-ON-HAND          PIC S9(07).
007700         10  WK-STK-ALLOCATED        PIC S9(07) COMP-3.
007800         10  WK-STK-RESERVED         PIC S9(07) COMP-3.
007900*--------------------------------------------------------------
008000*    SUBSCRIPTS / COUNTERS SHARED ACROSS THE SUITE
008100*--------------------------------------------------------------
008200 01  WK-SUITE-COUNTERS.
008300     05  WK-SUB-1                    PIC S9(05) COMP.
008400     05  WK-SUB-2                    PIC S9(05) COMP.
008500     05  WK-ATP-QTY                  PIC S9(07) COMP-3.
008600     05  WK-SHORTFALL-QTY            PIC S9(07) COMP-3.
008700*--------------------------------------------------------------
008800*    EXPIRY-TIME WORK AREA - WK-RUN-TIMESTAMP PLUS THE 15-
008900*    MINUTE RESERVATION HOLD, CARRIED BY HAND BECAUSE THIS SHOP
009000*    DOES NOT ALLOW INTRINSIC FUNCTIONS IN BATCH COBOL
009100*--------------------------------------------------------------
009200 01  WK-TIMESTAMP-WORK.
009300     05  WK-TS-NUMERIC               PIC 9(14).
009400     05  WK-TS-BROKEN REDEFINES WK-TS-NUMERIC.
009500         10  WK-TS-YEAR              PIC 9(04).
009600         10  WK-TS-MONTH             PIC 9(02).
009700         10  WK-TS-DAY               PIC 9(02).
009800         10  WK-TS-HOUR              PIC 9(02).
009900         10  WK-TS-MINUTE            PIC 9(02).
010000         10  WK-TS-SECOND            PIC 9(02).
010100     05  WK-TS-ADD-MINUTES           PIC S9(03) COMP-3 VALUE +15.
010200     05  WK-TS-DAYS-IN-MONTH         PIC S9(02) COMP.
010300     05  WK-TS-LEAP-SW               PIC X(01).
010400         88  WK-TS-LEAP-YEAR             VALUE 'Y'.
010500         88  WK-TS-NOT-LEAP-YEAR         VALUE 'N'.
010600*--------------------------------------------------------------
010700*    DAYS-PER-MONTH TABLE - BUILT FROM A FILLER VALUE LIST AND
010800*    VIEWED AS AN OCCURS TABLE, FEBRUARY CARRIES THE COMMON
010900*    28 AND IS BUMPED TO 29 IN LEAP YEARS BY
011000*    9800-COMPUTE-EXPIRY-TIME
011100*--------------------------------------------------------------
011200 01  WK-DAYS-PER-MONTH-LIST.
011300     05  FILLER                      PIC 9(02) VALUE 31.
011400     05  FILLER                      PIC 9(02) VALUE 28.
011500     05  FILLER                      PIC 9(02) VALUE 31.
011600     05  FILLER                      PIC 9(02) VALUE 30.
011700     05  FILLER                      PIC 9(02) VALUE 31.
011800     05  FILLER                      PIC 9(02) VALUE 30.
011900     05  FILLER                      PIC 9(02) VALUE 31.
012000     05  FILLER                      PIC 9(02) VALUE 31.
012100     05  FILLER                      PIC 9(02) VALUE 30.
012200     05  FILLER                      PIC 9(02) VALUE 31.
012300     05  FILLER                      PIC 9(02) VALUE 30.
012400     05  FILLER                      PIC 9(02) VALUE 31.
012500 01  WK-DAYS-PER-MONTH REDEFINES WK-DAYS-PER-MONTH-LIST.
012600     05  WK-DPM-ENTRY OCCURS 12 TIMES
012700                      INDEXED BY WK-DPM-IDX
012800                      PIC 9(02).
