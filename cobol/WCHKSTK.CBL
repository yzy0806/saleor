000100      ****************************************************************
000200      * LICENSED MATERIALS - PROPERTY OF THE WAREHOUSE SYSTEMS GROUP
000300      * ALL RIGHTS RESERVED
000400      ****************************************************************
000500      * PROGRAM:  WCHKSTK
000600      *
000700      * AUTHOR :  R. W. BRANNIGAN
000800      *
000900      * SINGLE-VARIANT STOCK CHECK - ANSWERS "CAN I SELL THIS MANY
001000      * UNITS OF ONE VARIANT IN ONE COUNTRY RIGHT NOW" FOR A SINGLE
001100      * CALLING LINE.  CALLED BY WSTKCTL ONCE FOR EVERY LINE OF THE
001200      * DEMAND FILE, IN PARALLEL WITH THE BULK DEMAND CHECK IN
001300      * SECTION 1 OF THE MAIN REPORT, SO THE SINGLE-LINE RULE CAN BE
001400      * TRACED INDEPENDENTLY OF THE BULK RULE.
001500      *
001600      * NOTE WELL - THE VARIANT'S AVAILABLE-TO-PROMISE IS SUMMED
001700      * ACROSS ALL OF ITS STOCK ROWS IN THE COUNTRY FIRST, THEN
001800      * FLOORED AT ZERO ONCE FOR THE VARIANT AS A WHOLE - THE SAME
001900      * ON-HAND-MINUS-ALLOCATED-MINUS-RESERVED FORMULA THE AVAIL-
002000      * ABILITY ROUTINE IN WSTKCTL USES.  A WAREHOUSE DEEP IN BACK
002100      * ORDER STILL NETS AGAINST A GOOD ROW AT ANOTHER WAREHOUSE -
002200      * SEE WH-1421 BELOW.  A VARIANT WITH TRACK-INV OF 'N' IS
002300      * ALWAYS TREATED AS AVAILABLE HERE REGARDLESS OF STOCK ROWS.
002400      *
002500      * CHANGE LOG
002600      *   1993-11-15  RWB  WH-1197  ORIGINAL VERSION
002700      *   1993-12-20  RWB  WH-1206  PER-STOCK FLOOR AT ZERO BEFORE
002800      *                             SUMMING - A STOCK ROW IN BACK
002900      *                             ORDER MUST NOT OFFSET ANOTHER
003000      *                             WAREHOUSE'S GOOD STOCK
003100      *   1998-11-30  RWB  WH-1288  Y2K REVIEW - NO DATE FIELDS IN
003200      *                             THIS PROGRAM, NO CHANGE REQUIRED
003300      *   2001-09-18  DPS  WH-1421  BACKED OUT THE WH-1206 PER-ROW
003400      *                             FLOOR - A WAREHOUSE DEEP IN BACK
003500      *                             ORDER WAS BEING DROPPED INSTEAD
003600      *                             OF NETTED AGAINST A GOOD ROW AT
003700      *                             ANOTHER WAREHOUSE, WHICH COULD
003800      *                             OVERSTATE THE VARIANT'S ATP.  NOW
003900      *                             SUMS THE RAW PER-ROW NET AND
004000      *                             FLOORS ONLY THE VARIANT TOTAL,
004100      *                             THE SAME WAY THE AVAILABILITY
004200      *                             ROUTINE IN WSTKCTL DOES IT
004300      ****************************************************************
004400       IDENTIFICATION DIVISION.
004500       PROGRAM-ID.  WCHKSTK.
004600       AUTHOR.  R. W. BRANNIGAN.
004700       INSTALLATION.  WAREHOUSE SYSTEMS GROUP.
004800       DATE-WRITTEN.  02/19/94.
004900       DATE-COMPILED.  02/19/94.
005000       SECURITY.  NON-CONFIDENTIAL.
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  IBM-370.
005500       OBJECT-COMPUTER.  IBM-370.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800
005900       DATA DIVISION.
006000       WORKING-STORAGE SECTION.
006100      ****************************************************************
006200      *    LOCAL WORK AREA
006300      ****************************************************************
006400       01  WS-CHKSTK-WORK.
006500           05  WS-VARIANT-FOUND-SW         PIC X(01) VALUE 'N'.
006600               88  WS-VARIANT-WAS-FOUND        VALUE 'Y'.
006700           05  WS-STOCK-ROWS-SEEN          PIC S9(05) COMP VALUE 0.
006800           05  WS-VARIANT-ATP             PIC S9(07) COMP-3 VALUE 0.
006900           05  WS-ONE-STOCK-NET           PIC S9(07) COMP-3 VALUE 0.
007000           05  FILLER                      PIC X(20).
007100
007200       LINKAGE SECTION.
007300      ****************************************************************
007400      *    CALL PARAMETERS - SET BY WSTKCTL, RETURNED TO WSTKCTL
007500      ****************************************************************
007600       01  LK-CHKSTK-PARMS.
007700           05  LK-VARIANT-ID               PIC 9(06).
007800           05  LK-COUNTRY                  PIC X(02).
007900           05  LK-REQUESTED-QTY            PIC S9(07).
008000           05  LK-CHECK-RESULT             PIC X(12).
008100               88  LK-RESULT-ACCEPTED          VALUE 'ACCEPTED'.
008200               88  LK-RESULT-REJECTED          VALUE 'REJECTED'.
008300               88  LK-RESULT-NO-STOCK          VALUE 'NO STOCK'.
008400           05  FILLER                      PIC X(10).
008500
008600      *    SHARED VARIANT / STOCK TABLES BUILT BY WSTKCTL - SAME
008700      *    COPY MEMBER CALCCOST USES TO SHARE PATMSTR WITH ITS
008800      *    CALLING PROGRAM
008900           COPY WSTKTBL.
009000
009100       PROCEDURE DIVISION USING LK-CHKSTK-PARMS, WK-VARIANT-TABLE,
009200               WK-STOCK-TABLE.
009300
009400       0000-CHECK-STOCK-QTY.
009500           MOVE 'N' TO WS-VARIANT-FOUND-SW.
009600           MOVE 0   TO WS-STOCK-ROWS-SEEN.
009700           MOVE 0   TO WS-VARIANT-ATP.
009800           MOVE SPACES TO LK-CHECK-RESULT.
009900
010000           PERFORM 0100-FIND-VARIANT-ENTRY THRU 0100-EXIT.
010100
010200           IF NOT WS-VARIANT-WAS-FOUND
010300               MOVE 'REJECTED' TO LK-CHECK-RESULT
010400               GO TO 0000-EXIT.
010500
010600           IF WK-VAR-TRACK-INV (WK-VAR-IDX) = 'N'
010700               MOVE 'ACCEPTED' TO LK-CHECK-RESULT
010800               GO TO 0000-EXIT.
010900
011000           PERFORM 0200-SUM-VARIANT-STOCK THRU 0200-EXIT.
011100
011200           IF WS-STOCK-ROWS-SEEN = 0
011300               MOVE 'NO STOCK' TO LK-CHECK-RESULT
011400               GO TO 0000-EXIT.
011500
011600           IF WS-VARIANT-ATP NOT < LK-REQUESTED-QTY
011700               MOVE 'ACCEPTED' TO LK-CHECK-RESULT
011800           ELSE
011900               MOVE 'REJECTED' TO LK-CHECK-RESULT
012000           END-IF.
012100
012200       0000-EXIT.
012300           GOBACK.
012400
012500      ****************************************************************
012600      *    0100-FIND-VARIANT-ENTRY - LINEAR LOOK-UP OF LK-VARIANT-ID
012700      *    IN THE IN-CORE VARIANT TABLE
012800      ****************************************************************
012900       0100-FIND-VARIANT-ENTRY.
013000           SET WK-VAR-IDX TO 1.
013100           PERFORM 0150-TEST-ONE-VARIANT
013200               VARYING WK-VAR-IDX FROM 1 BY 1
013300               UNTIL WK-VAR-IDX > WK-VAR-COUNT
013400                  OR WS-VARIANT-WAS-FOUND.
013500
013600       0150-TEST-ONE-VARIANT.
013700           IF WK-VAR-ID (WK-VAR-IDX) = LK-VARIANT-ID
013800               MOVE 'Y' TO WS-VARIANT-FOUND-SW
013900           END-IF.
014000
014100       0100-EXIT.
014200           EXIT.
014300
014400      ****************************************************************
014500      *    0200-SUM-VARIANT-STOCK - WALKS THE STOCK TABLE ADDING UP
014600      *    THIS COUNTRY'S RAW ON-HAND-MINUS-ALLOCATED-MINUS-RESERVED
014700      *    NET FOR THE VARIANT, ONE WAREHOUSE ROW AT A TIME, THEN
014800      *    FLOORS THE VARIANT TOTAL AT ZERO - WH-1421
014900      ****************************************************************
015000       0200-SUM-VARIANT-STOCK.
015100           PERFORM 0250-TEST-ONE-STOCK-ROW
015200               VARYING WK-STK-IDX FROM 1 BY 1
015300               UNTIL WK-STK-IDX > WK-STK-COUNT.
015400
015500           IF WS-VARIANT-ATP < 0
015600               MOVE 0 TO WS-VARIANT-ATP
015700           END-IF.
015800
015900      *    WH-1421 - DO NOT FLOOR WS-ONE-STOCK-NET HERE.  THE RAW
016000      *    PER-ROW NET IS ADDED TO THE VARIANT TOTAL AS IS, AND ONLY
016100      *    THE TOTAL IS FLOORED, ABOVE.
016200       0250-TEST-ONE-STOCK-ROW.
016300           IF WK-STK-VARIANT-ID (WK-STK-IDX) = LK-VARIANT-ID
016400               AND WK-STK-COUNTRY (WK-STK-IDX) = LK-COUNTRY
016500               ADD 1 TO WS-STOCK-ROWS-SEEN
016600               COMPUTE WS-ONE-STOCK-NET =
016700                   WK-STK-ON-HAND (WK-STK-IDX)
016800                   - WK-STK-ALLOCATED (WK-STK-IDX)
016900                   - WK-STK-RESERVED (WK-STK-IDX)
017000               ADD WS-ONE-STOCK-NET TO WS-VARIANT-ATP
017100           END-IF.
017200
017300       0200-EXIT.
017400           EXIT.
