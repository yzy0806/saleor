000100*****************************************************************
000200*  DMDTRAN  -  VARIANT DEMAND TRANSACTION RECORD LAYOUT
000300*  ONE RECORD PER (VARIANT, COUNTRY) DEMAND LINE SUBMITTED BY
000400*  THE CALLER FOR THE BULK STOCK-CHECK STEP.  FILE CARRIES NO
000500*  PARTICULAR SORT ORDER - EACH RECORD STANDS ON ITS OWN.
000600*-----------------------------------------------------------------
000700*  CHANGE LOG
000800*    1993-11-15  RWB  WH-1197  ORIGINAL LAYOUT FOR BULK STOCK
000900*                              CHECK STEP
001000*****************************************************************
001100 01  DEMAND-REC.
001200     05  DMD-VARIANT-ID              PIC 9(06).
001300     05  DMD-COUNTRY                 PIC X(02).
001400     05  DMD-QUANTITY                PIC S9(07).
