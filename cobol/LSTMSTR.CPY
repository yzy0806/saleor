000100*****************************************************************
000200*  LSTMSTR  -  CHANNEL LISTING RECORD LAYOUT
000300*  ONE RECORD PER (VARIANT, CHANNEL) PRICE LISTING.  FEEDS THE
000400*  CATALOG GROUPING EXTRACT - GROUPED BY LST-PRODUCT-ID WITHIN
000500*  LST-CHANNEL.  FILE IS SORTED ASCENDING BY LST-PRODUCT-ID,
000600*  LST-CHANNEL BEFORE THIS PROGRAM EVER SEES IT.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1994-01-10  RWB  WH-1221  ORIGINAL LAYOUT FOR CATALOG
001000*                              GROUPING EXTRACT
001100*    1994-02-21  RWB  WH-1240  LST-PRICE MADE SIGN TRAILING
001200*                              SEPARATE SO THE 33-BYTE RECORD
001300*                              LENGTH AGREES WITH THE INTERFACE
001400*                              CONTROL SHEET - SEE NOTE BELOW
001500*****************************************************************
001600 01  LISTING-REC.
001700     05  LST-VARIANT-ID              PIC 9(06).
001800     05  LST-PRODUCT-ID              PIC 9(06).
001900     05  LST-CHANNEL                 PIC X(10).
002000     05  LST-HAS-PRICE               PIC X(01).
002100         88  LST-PRICE-PRESENT           VALUE 'Y'.
002200         88  LST-PRICE-ABSENT            VALUE 'N'.
002300*--------------------------------------------------------------
002400*    PRICE IS CARRIED SIGN TRAILING SEPARATE (ONE EXTRA BYTE
002500*    FOR THE SIGN) RATHER THAN THE USUAL OVERPUNCHED SIGN - THE
002600*    INTERFACE CONTROL SHEET CALLS FOR A 33-BYTE RECORD AND
002700*    THIS IS THE ONLY FIELD WITH ROOM TO GIVE
002800*--------------------------------------------------------------
002900     05  LST-PRICE                  PIC S9(07)V99
003000                                     SIGN IS TRAILING SEPARATE
003100                                     CHARACTER.
