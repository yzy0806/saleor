000100*****************************************************************
000200*  VARMSTR  -  PRODUCT VARIANT MASTER RECORD LAYOUT
000300*  DESCRIBES ONE SELLABLE VARIANT OF A CATALOG PRODUCT.  LOADED
000400*  INTO THE VARIANT TABLE (SEE WSTKTBL) BY WSTKCTL AT THE START
000500*  OF THE NIGHTLY STOCK-CONTROL RUN.  FILE IS SORTED ASCENDING
000600*  BY VAR-ID BEFORE THIS PROGRAM EVER SEES IT.
000700*-----------------------------------------------------------------
000800*  CHANGE LOG
000900*    1993-11-08  RWB  WH-1190  ORIGINAL LAYOUT FOR STOCK CONTROL
001000*                              REWRITE (REPLACES OLD SKUMSTR COPY)
001100*****************************************************************
001200 01  VARIANT-REC.
001300*--------------------------------------------------------------
001400*    VARIANT KEY - UNIQUE ACROSS THE WHOLE CATALOG
001500*--------------------------------------------------------------
001600     05  VAR-ID                      PIC 9(06).
001700*--------------------------------------------------------------
001800*    OWNING PRODUCT (PARENT) KEY - MANY VARIANTS PER PRODUCT
001900*--------------------------------------------------------------
002000     05  VAR-PRODUCT-ID              PIC 9(06).
002100     05  VAR-SKU                     PIC X(12).
002200     05  VAR-TRACK-INV               PIC X(01).
002300         88  VAR-INVENTORY-TRACKED       VALUE 'Y'.
002400         88  VAR-INVENTORY-NOT-TRACKED   VALUE 'N'.
